000100******************************************************************HZC01   
000200*           R E G I S T R O   C U R V A   D E   R I E S G O       HZC01   
000300******************************************************************HZC01   
000400*   FECHA       : 14/01/2024                                      HZC01   
000500*   PROGRAMADOR : DANIEL RAMIREZ (PEDR)                           HZC01   
000600*   MIEMBRO     : HZCURV1                                         HZC01   
000700*   DESCRIPCION : TASA DE PAGO Y TASA DE CASTIGO SUAVIZADAS POR   HZC01   
000800*               : MES EN LIBROS, SALIDA DEL ESTIMADOR DE TASAS DE HZC01   
000900*               : RIESGO (HZ-TASA-PAGO/HZ-TASA-CASTIGO).          HZC01   
001000*   HISTORIAL DE CAMBIOS                                          HZC01   
001100*   14/01/2024 PEDR TK-55120 VERSION INICIAL DEL LAYOUT           HZC01   
001200******************************************************************HZC01   
001300 01  REG-HZCURV1.                                                 HZC01   
001400     02  CRV-MES-LIBRO             PIC 9(03).                     HZC01   
001500     02  CRV-TASA-PAGO             PIC S9(01)V9(06).              HZC01   
001600     02  CRV-TASA-CASTIGO          PIC S9(01)V9(06).              HZC01   
001700     02  FILLER                    PIC X(17).                     HZC01   
