000100******************************************************************HZR01   
000200*        R E G I S T R O   T A S A   E X T E N D I D A   V2       HZR01   
000300******************************************************************HZR01   
000400*   FECHA       : 21/02/2024                                      HZR01   
000500*   PROGRAMADOR : DANIEL RAMIREZ (PEDR)                           HZR01   
000600*   MIEMBRO     : HZV2RT1                                         HZR01   
000700*   DESCRIPCION : TASA DE PAGO/CASTIGO POR MES DE EDAD, 1 A 144,  HZR01   
000800*               : HISTORICA (1-24) O EXTENDIDA CON DECAIMIENTO    HZR01   
000900*               : GEOMETRICO (25-144).                            HZR01   
001000*   HISTORIAL DE CAMBIOS                                          HZR01   
001100*   21/02/2024 PEDR TK-55188 VERSION INICIAL DEL LAYOUT           HZR01   
001200******************************************************************HZR01   
001300 01  REG-HZV2RT1.                                                 HZR01   
001400     02  RT2-MES-EDAD              PIC 9(03).                     HZR01   
001500     02  RT2-TASA-PAGO             PIC S9(01)V9(06).              HZR01   
001600     02  RT2-TASA-CASTIGO          PIC S9(01)V9(06).              HZR01   
001700     02  RT2-ORIGEN                PIC X(10).                     HZR01   
001800         88  RT2-ORIGEN-HISTORICA        VALUE 'HISTORICAL'.      HZR01   
001900         88  RT2-ORIGEN-EXTENDIDA        VALUE 'EXTENDED  '.      HZR01   
002000     02  FILLER                    PIC X(10).                     HZR01   
