000100******************************************************************HZF21   
000200*     R E G I S T R O   P R O N O S T I C O   V I G E N T E  V2   HZF21   
000300******************************************************************HZF21   
000400*   FECHA       : 21/02/2024                                      HZF21   
000500*   PROGRAMADOR : DANIEL RAMIREZ (PEDR)                           HZF21   
000600*   MIEMBRO     : HZV2FO1                                         HZF21   
000700*   DESCRIPCION : RENGLON DE PROYECCION MENSUAL (1-144) DE LA     HZF21   
000800*               : VIGENTE NUEVA 2025-01, SALIDA FINAL DEL MOTOR   HZF21   
000900*               : DE TASAS Y PRONOSTICO V2.                       HZF21   
001000*   HISTORIAL DE CAMBIOS                                          HZF21   
001100*   21/02/2024 PEDR TK-55188 VERSION INICIAL DEL LAYOUT           HZF21   
001200******************************************************************HZF21   
001300 01  REG-HZV2FO1.                                                 HZF21   
001400     02  FC2-VIGENTE-ID            PIC X(07).                     HZF21   
001500     02  FC2-MES-EDAD              PIC 9(03).                     HZF21   
001600     02  FC2-SALDO-INICIAL         PIC S9(11)V99.                 HZF21   
001700     02  FC2-PAGO-MONTO            PIC S9(11)V99.                 HZF21   
001800     02  FC2-CASTIGO-MONTO         PIC S9(11)V99.                 HZF21   
001900     02  FC2-SALDO-FINAL           PIC S9(11)V99.                 HZF21   
002000     02  FC2-TASA-PAGO             PIC S9(01)V9(06).              HZF21   
002100     02  FC2-TASA-CASTIGO          PIC S9(01)V9(06).              HZF21   
002200     02  FILLER                    PIC X(05).                     HZF21   
