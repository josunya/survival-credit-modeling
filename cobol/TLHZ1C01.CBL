000100************************************************************              
000200* FECHA       : 14/01/2024                                *               
000300* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                     *               
000400* APLICACION  : CARTERA DE CONSUMO - MODELOS DE RIESGO    *               
000500* PROGRAMA    : TLHZ1C01                                  *               
000600* TIPO        : BATCH                                     *               
000700* DESCRIPCION : ENTRENA CURVAS DE RIESGO (PAGO Y CASTIGO) *               
000800*             : POR MES EN LIBROS, LAS VALIDA CONTRA UN   *               
000900*             : SEGMENTO NUEVO DE ACTUALES CONOCIDOS Y    *               
001000*             : PROYECTA EL SALDO DE ESE SEGMENTO MES A   *               
001100*             : MES HASTA AGOTARLO O LLEGAR AL MES MAXIMO *               
001200* ARCHIVOS    : HZENTRN=E, HZACTUA=E, HZCURVA=S, HZPRONO=S*               
001300*             : HZREPVA=S                                 *               
001400* ACCION (ES) : E=ENTRENA, V=VALIDA, P=PROYECTA           *               
001500* INSTALADO   : 14/01/2024                                *               
001600* BPM/RATIONAL: 231940                                    *               
001700* NOMBRE      : MODELO DE RIESGO POR SOBREVIVENCIA        *               
001800************************************************************              
001900*   HISTORIAL DE CAMBIOS                                  *       PEDR0191
002000*   14/01/1991 PEDR TK-00015 VERSION INICIAL - ENTRENO     *      PEDR0191
002100*              Y VALIDACION DE SEGMENTO ACTUAL             *      PEDR0191
002200*   14/01/1991 PEDR TK-00015 AGREGA PROYECCION Y SALIDA    *      PEDR0191
002300*              DE RAZONES                                  *      PEDR0191
002400*   02/03/1999 EEDR TK-00933 AJUSTE VENTANA DE SIGLO       *      EEDR0399
002500*              PARA FECHA DE PROCESO                       *      EEDR0399
002600*   02/03/1999 EEDR TK-00933 CORRIGE UMBRAL DE ALERTA DE   *      EEDR0399
002700*              CASTIGO                                     *      EEDR0399
002800*   19/11/2001 PEDR TK-10442 AMPLIA TABLA DE MESES A 200   *      PEDR1101
002900*   19/11/2001 PEDR TK-10442 AGREGA BITACORA DE MESES      *      PEDR1101
003000*              FALTANTES POR SEGMENTO                      *      PEDR1101
003100*   07/05/2006 EEDR TK-14207 SUAVIZADO CON VENTANA         *      EEDR0506
003200*              PARAMETRIZABLE                               *     EEDR0506
003300*   23/09/2010 PEDR TK-19881 AGREGA RESUMEN DE ENTRENO     *      PEDR0910
003400*              AL REPORTE DE VALIDACION                    *      PEDR0910
003500*   11/02/2015 EEDR TK-24460 RAIZ CUADRADA PROPIA PARA EL  *      EEDR0215
003600*              CALCULO DEL RMSE                            *      EEDR0215
003700*   30/06/2020 PEDR TK-28215 AGREGA RMSE Y VARIANZA MEDIA  *      PEDR0620
003800*              AL REPORTE                                   *     PEDR0620
003900*   14/01/2024 PEDR TK-55120 REVISION GENERAL DEL MOTOR    *      PEDR0124
004000*              DE RIESGO POR SOBREVIVENCIA                 *      PEDR0124
004100************************************************************              
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID.                     TLHZ1C01.                                
004400 AUTHOR.                         DANIEL RAMIREZ.                          
004500 INSTALLATION.                   CARTERA DE CONSUMO.                      
004600 DATE-WRITTEN.                   14/01/1991.                              
004700 DATE-COMPILED.                  14/01/1991.                              
004800 SECURITY.                       CONFIDENCIAL - USO INTERNO.              
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS NUMERICO-VALIDO IS '0' THRU '9'                                
005400     UPSI-0 IS WKS-UPSI-PRUEBA.                                           
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700************************************************************              
005800*            ARCHIVOS DE ENTRADA                          *               
005900************************************************************              
006000     SELECT HZ-ENTRENO  ASSIGN   TO HZENTRN                               
006100            ORGANIZATION     IS LINE SEQUENTIAL                           
006200            FILE STATUS      IS FS-ENTRENO.                               
006300                                                                          
006400     SELECT HZ-ACTUAL    ASSIGN   TO HZACTUA                              
006500            ORGANIZATION     IS LINE SEQUENTIAL                           
006600            FILE STATUS      IS FS-ACTUAL.                                
006700************************************************************              
006800*            ARCHIVOS DE SALIDA                           *               
006900************************************************************              
007000     SELECT HZ-CURVAS    ASSIGN   TO HZCURVA                              
007100            ORGANIZATION     IS LINE SEQUENTIAL                           
007200            FILE STATUS      IS FS-CURVAS.                                
007300                                                                          
007400     SELECT HZ-PRONOS    ASSIGN   TO HZPRONO                              
007500            ORGANIZATION     IS LINE SEQUENTIAL                           
007600            FILE STATUS      IS FS-PRONOS.                                
007700                                                                          
007800     SELECT HZ-REPVAL    ASSIGN   TO HZREPVA                              
007900            ORGANIZATION     IS LINE SEQUENTIAL                           
008000            FILE STATUS      IS FS-REPVAL.                                
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400************************************************************              
008500*            DEFINICION DE ARCHIVOS                       *               
008600************************************************************              
008700*   FLUJO MENSUAL DE ENTRENO, TODOS LOS SEGMENTOS.                        
008800 FD  HZ-ENTRENO                                                           
008900     LABEL RECORD STANDARD.                                               
009000     COPY HZFLOW1.                                                        
009100*   FLUJO MENSUAL ACTUAL CONOCIDO, UN SOLO SEGMENTO NUEVO.                
009200 FD  HZ-ACTUAL                                                            
009300     LABEL RECORD STANDARD.                                               
009400 01  REG-HZACTUA.                                                         
009500     02  ACT-SEGMENTO-ID           PIC X(30).                             
009600     02  ACT-MES-LIBRO             PIC 9(03).                             
009700     02  ACT-SALDO-INICIAL         PIC S9(11)V99.                         
009800     02  ACT-PAGOS                 PIC S9(11)V99.                         
009900     02  ACT-CASTIGOS              PIC S9(11)V99.                         
010000     02  FILLER                    PIC X(09).                             
010100*   CURVAS DE RIESGO SUAVIZADAS, UN RENGLON POR MES.                      
010200 FD  HZ-CURVAS                                                            
010300     LABEL RECORD STANDARD.                                               
010400     COPY HZCURV1.                                                        
010500*   SALIDA FINAL DE RAZONES, ACTUAL Y PRONOSTICO.                         
010600 FD  HZ-PRONOS                                                            
010700     LABEL RECORD STANDARD.                                               
010800     COPY HZFCST1.                                                        
010900*   REPORTE IMPRESO DE VALIDACION Y ESTADISTICAS.                         
011000 FD  HZ-REPVAL                                                            
011100     LABEL RECORD STANDARD.                                               
011200 01  REG-HZREPVA.                                                         
011300     02  REP-LINEA                 PIC X(80).                             
011400     02  FILLER                    PIC X(52).                             
011500                                                                          
011600 WORKING-STORAGE SECTION.                                                 
011700************************************************************              
011800*            RECURSOS DE ARCHIVO                          *               
011900************************************************************              
012000 01  WKS-FS-STATUS.                                                       
012100     02  FS-ENTRENO                PIC X(02) VALUE '00'.                  
012200         88  FS-ENTRENO-OK                   VALUE '00'.                  
012300         88  FS-ENTRENO-FIN                   VALUE '10'.                 
012400     02  FS-ACTUAL                 PIC X(02) VALUE '00'.                  
012500         88  FS-ACTUAL-OK                     VALUE '00'.                 
012600         88  FS-ACTUAL-FIN                     VALUE '10'.                
012700     02  FS-CURVAS                 PIC X(02) VALUE '00'.                  
012800         88  FS-CURVAS-OK                     VALUE '00'.                 
012900     02  FS-PRONOS                 PIC X(02) VALUE '00'.                  
013000         88  FS-PRONOS-OK                     VALUE '00'.                 
013100     02  FS-REPVAL                 PIC X(02) VALUE '00'.                  
013200         88  FS-REPVAL-OK                     VALUE '00'.                 
013300     02  PROGRAMA                  PIC X(08) VALUE                        
013400         'TLHZ1C01'.                                                      
013500     02  ARCHIVO                   PIC X(08) VALUE SPACES.                
013600     02  ACCION                    PIC X(10) VALUE SPACES.                
013700     02  FILLER                    PIC X(52).                             
013800                                                                          
013900************************************************************              
014000*            CONSTANTES DEL MODELO                        *               
014100************************************************************              
014200 01  WKS-PARAMETROS-MODELO.                                               
014300     02  WKS-VENTANA-SUAVIZADO     PIC 9(02) COMP VALUE 3.                
014400     02  WKS-MES-MAXIMO            PIC 9(03) COMP VALUE 60.               
014500     02  WKS-TOPE-VAR-PAGO         PIC S9(01)V9(06)                       
014600         VALUE 0.050000.                                                  
014700     02  WKS-TOPE-VAR-CASTIGO      PIC S9(01)V9(06)                       
014800         VALUE 0.020000.                                                  
014900     02  WKS-UMBRAL-TASA           PIC S9(01)V9(06)                       
015000         VALUE 1.000000.                                                  
015100     02  WKS-TOPE-TABLA            PIC 9(03) COMP                         
015200         VALUE 199.                                                       
015300     02  WKS-UPSI-PRUEBA           PIC 9(01) VALUE 0.                     
015400     02  FILLER                    PIC X(05).                             
015500                                                                          
015600************************************************************              
015700*   TABLA DE MESES EN LIBROS - OCCURS 1 A 200              *              
015800*   (INDICE = MES EN LIBROS + 1, MES 000 A 199)            *              
015900************************************************************              
016000 01  WKS-TABLA-ENTRENO.                                                   
016100     02  WKS-REN-ENTRENO           OCCURS 200 TIMES                       
016200                                    INDEXED BY IX-ENT.                    
016300         03  WKS-ENT-OCUPADO       PIC 9(01) VALUE 0.                     
016400             88  ENT-MES-OCUPADO            VALUE 1.                      
016500         03  WKS-ENT-SUMA-SALDO    PIC S9(13)V99 VALUE 0.                 
016600         03  WKS-ENT-SUMA-PAGOS    PIC S9(13)V99 VALUE 0.                 
016700         03  WKS-ENT-SUMA-CASTIGO  PIC S9(13)V99 VALUE 0.                 
016800         03  WKS-ENT-TASA-PAGO-CR  PIC S9(01)V9(06)                       
016900             VALUE 0.                                                     
017000         03  WKS-ENT-TASA-CAST-CR  PIC S9(01)V9(06)                       
017100             VALUE 0.                                                     
017200         03  WKS-ENT-TASA-PAGO-SU  PIC S9(01)V9(06)                       
017300             VALUE 0.                                                     
017400         03  WKS-ENT-TASA-CAST-SU  PIC S9(01)V9(06)                       
017500             VALUE 0.                                                     
017600                                                                          
017700 01  WKS-TABLA-ENTRENO-R REDEFINES WKS-TABLA-ENTRENO.                     
017800     02  WKS-REN-ENTRENO-PLANO     OCCURS 200 TIMES.                      
017900         03  FILLER                PIC X(74).                             
018000                                                                          
018100************************************************************              
018200*   TABLA COMBINADA ACTUAL + PRONOSTICO                    *              
018300************************************************************              
018400 01  WKS-TABLA-COMBINADA.                                                 
018500     02  WKS-REN-COMBINADA         OCCURS 200 TIMES                       
018600                                    INDEXED BY IX-COM.                    
018700         03  WKS-COM-MES           PIC 9(03) VALUE 0.                     
018800         03  WKS-COM-SALDO-INICIO  PIC S9(11)V99 VALUE 0.                 
018900         03  WKS-COM-PAGOS         PIC S9(11)V99 VALUE 0.                 
019000         03  WKS-COM-CASTIGOS      PIC S9(11)V99 VALUE 0.                 
019100         03  WKS-COM-BANDERA       PIC X(08) VALUE SPACES.                
019200             88  COM-ES-ACTUAL              VALUE 'ACTUAL'.               
019300             88  COM-ES-PRONOSTICO          VALUE                         
019400                'FORECAST'.                                               
019500                                                                          
019600 01  WKS-TABLA-COMBINADA-R REDEFINES WKS-TABLA-COMBINADA.                 
019700     02  WKS-REN-COMBINADA-PLANO   OCCURS 200 TIMES.                      
019800         03  FILLER                PIC X(50).                             
019900                                                                          
020000 01  WKS-TOTAL-COMBINADA          PIC 9(03) COMP VALUE 0.                 
020100                                                                          
020200************************************************************              
020300*   BITACORA DE MESES PRESENTES POR SEGMENTO                *             
020400************************************************************              
020500 01  WKS-TABLA-PRESENCIA.                                                 
020600     02  WKS-MES-PRESENTE          OCCURS 200 TIMES                       
020700                                    INDEXED BY IX-PRE                     
020800                                    PIC 9(01) VALUE 0.                    
020900     02  FILLER                    PIC X(04).                             
021000                                                                          
021100************************************************************              
021200*   VARIABLES DE TRABAJO                                    *             
021300************************************************************              
021400 01  WKS-VARIABLES-TRABAJO.                                               
021500     02  WKS-I                     PIC 9(03) COMP VALUE 0.                
021600     02  WKS-J                     PIC 9(03) COMP VALUE 0.                
021700     02  WKS-MES-BAJO              PIC 9(03) COMP VALUE 0.                
021800     02  WKS-MES-ALTO              PIC 9(03) COMP VALUE 0.                
021900     02  WKS-IX-MES                PIC 9(03) COMP VALUE 0.                
022000     02  WKS-CUENTA-VENTANA        PIC 9(03) COMP VALUE 0.                
022100     02  WKS-SUMA-VENTANA-PAGO     PIC S9(03)V9(06)                       
022200         VALUE 0.                                                         
022300     02  WKS-SUMA-VENTANA-CAST     PIC S9(03)V9(06)                       
022400         VALUE 0.                                                         
022500     02  WKS-PESO-INTERP           PIC S9(01)V9(06)                       
022600         VALUE 0.                                                         
022700     02  WKS-SEGMENTO-ANT          PIC X(30) VALUE SPACES.                
022800     02  WKS-MES-ANT               PIC 9(03) VALUE 0.                     
022900     02  WKS-SALDO-IMPLICADO       PIC S9(11)V99 VALUE 0.                 
023000     02  WKS-DIFERENCIA            PIC S9(11)V99 VALUE 0.                 
023100     02  WKS-MES-MIN-SEGM          PIC 9(03) VALUE 0.                     
023200     02  WKS-MES-MAX-SEGM          PIC 9(03) VALUE 0.                     
023300     02  WKS-SEGM-YA-AVISADO       PIC 9(01) VALUE 0.                     
023400         88  SEGM-YA-AVISADO-SI             VALUE 1.                      
023500     02  WKS-TASA-PAGO-ACTUAL      PIC S9(01)V9(06)                       
023600         VALUE 0.                                                         
023700     02  WKS-TASA-CAST-ACTUAL      PIC S9(01)V9(06)                       
023800         VALUE 0.                                                         
023900     02  WKS-TASA-PAGO-ESPERADA    PIC S9(01)V9(06)                       
024000         VALUE 0.                                                         
024100     02  WKS-TASA-CAST-ESPERADA    PIC S9(01)V9(06)                       
024200         VALUE 0.                                                         
024300     02  WKS-VARIANZA-PAGO         PIC S9(01)V9(06)                       
024400         VALUE 0.                                                         
024500     02  WKS-VARIANZA-CASTIGO      PIC S9(01)V9(06)                       
024600         VALUE 0.                                                         
024700     02  WKS-SALDO-PROYECCION      PIC S9(11)V99 VALUE 0.                 
024800     02  WKS-PAGO-PROYECTADO       PIC S9(11)V99 VALUE 0.                 
024900     02  WKS-CASTIGO-PROYECTADO    PIC S9(11)V99 VALUE 0.                 
025000     02  WKS-MONTO-ORIGEN          PIC S9(11)V99 VALUE 0.                 
025100     02  WKS-MASCARA               PIC Z,ZZZ,ZZZ,ZZ9.99                   
025200         VALUE ZEROS.                                                     
025300     02  WKS-MASCARA4              PIC Z.9999 VALUE ZEROS.                
025400     02  WKS-MASCARA-MES           PIC ZZ9 VALUE ZEROS.                   
025500     02  FILLER                    PIC X(05).                             
025600                                                                          
025700************************************************************              
025800*   ACUMULADORES DE VALIDACION                              *             
025900************************************************************              
026000 01  WKS-ACUMULADORES-U1U3.                                               
026100     02  WKS-CORRIDA-VALIDA        PIC 9(01) VALUE 1.                     
026200         88  CORRIDA-ES-VALIDA              VALUE 1.                      
026300     02  WKS-TOTAL-ERRORES        PIC 9(05) COMP VALUE 0.                 
026400     02  WKS-TOTAL-AVISOS         PIC 9(05) COMP VALUE 0.                 
026500     02  WKS-TOTAL-SEGMENTOS      PIC 9(05) COMP VALUE 0.                 
026600     02  WKS-TOTAL-REG-ENTRENO    PIC 9(07) COMP VALUE 0.                 
026700     02  WKS-TOTAL-REG-ACTUAL     PIC 9(07) COMP VALUE 0.                 
026800     02  WKS-MES-MAX-ENTRENADO    PIC 9(03) COMP VALUE 0.                 
026900     02  WKS-VOLUMEN-SALDO        PIC S9(15)V99 VALUE 0.                  
027000     02  WKS-N-VARIANZAS          PIC 9(05) COMP VALUE 0.                 
027100     02  WKS-N-AVISOS-VARIANZA    PIC 9(05) COMP VALUE 0.                 
027200     02  WKS-SUMA-VAR-PAGO        PIC S9(09)V9(06)                        
027300         VALUE 0.                                                         
027400     02  WKS-SUMA-VAR-CASTIGO     PIC S9(09)V9(06)                        
027500         VALUE 0.                                                         
027600     02  WKS-SUMA-VARCAD-PAGO     PIC S9(09)V9(06)                        
027700         VALUE 0.                                                         
027800     02  WKS-SUMA-VARCAD-CASTIGO  PIC S9(09)V9(06)                        
027900         VALUE 0.                                                         
028000     02  WKS-PROMEDIO-VAR-PAGO    PIC S9(01)V9(04)                        
028100         VALUE 0.                                                         
028200     02  WKS-PROMEDIO-VAR-CASTIGO PIC S9(01)V9(04)                        
028300         VALUE 0.                                                         
028400     02  WKS-RMSE-PAGO            PIC S9(01)V9(04)                        
028500         VALUE 0.                                                         
028600     02  WKS-RMSE-CASTIGO         PIC S9(01)V9(04)                        
028700         VALUE 0.                                                         
028800     02  WKS-VARIANZA-INTERNA     PIC S9(09)V9(06)                        
028900         VALUE 0.                                                         
029000     02  FILLER                    PIC X(09).                             
029100                                                                          
029200************************************************************              
029300*   RAIZ CUADRADA POR NEWTON-RAPHSON                        *             
029400*   (LA INSTALACION NO TIENE RUTINA DE LIBRERIA PARA        *             
029500*   RAIZ CUADRADA; SE ITERA X=(X+N/X)/2 HASTA CONVERGER)    *             
029600************************************************************              
029700 01  WKS-RAIZ-TRABAJO.                                                    
029800     02  WKS-RADICANDO             PIC S9(09)V9(06)                       
029900         VALUE 0.                                                         
030000     02  WKS-RAIZ-APROX            PIC S9(09)V9(06)                       
030100         VALUE 0.                                                         
030200     02  WKS-RAIZ-RESULT           PIC S9(01)V9(04)                       
030300         VALUE 0.                                                         
030400     02  WKS-RAIZ-CONT             PIC 9(02) COMP                         
030500         VALUE 0.                                                         
030600     02  FILLER                    PIC X(03).                             
030700                                                                          
030800************************************************************              
030900*   FECHA DEL SISTEMA (REDEFINE)                             *            
031000************************************************************              
031100 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE 0.                      
031200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                     
031300     02  WKS-ANIO-PROCESO          PIC 9(04).                             
031400     02  WKS-MES-PROCESO           PIC 9(02).                             
031500     02  WKS-DIA-PROCESO           PIC 9(02).                             
031600                                                                          
031700 01  WKS-TITULO-REPORTE           PIC X(60) VALUE                         
031800     'MODELO DE RIESGO POR SOBREVIVENCIA - REPORTE VALIDA'.               
031900                                                                          
032000 PROCEDURE DIVISION.                                                      
032100************************************************************              
032200*            SECCION PRINCIPAL                             *              
032300************************************************************              
032400 000-MAIN SECTION.                                                        
032500     PERFORM 100-ABRIR THRU 100-ABRIR-EXIT                                
032600     PERFORM 200-VALIDA THRU 200-VALIDA-EXIT                              
032700     IF CORRIDA-ES-VALIDA                                                 
032800        PERFORM 300-ACUMULA THRU 300-ACUMULA-EXIT                         
032900                UNTIL FS-ENTRENO-FIN                                      
033000        PERFORM 310-CALC-TASA THRU 310-CALC-TASA-EXIT                     
033100                VARYING IX-ENT FROM 1 BY 1                                
033200                UNTIL IX-ENT > WKS-TOPE-TABLA                             
033300        PERFORM 320-SUAVIZA THRU 320-SUAVIZA-EXIT                         
033400                VARYING IX-ENT FROM 1 BY 1                                
033500                UNTIL IX-ENT > WKS-TOPE-TABLA                             
033600        PERFORM 325-ESCR-CURVA THRU 325-ESCR-CURVA-EXIT                   
033700                VARYING IX-ENT FROM 1 BY 1                                
033800                UNTIL IX-ENT > WKS-TOPE-TABLA                             
033900        PERFORM 400-VAL-CURVA THRU 400-VAL-CURVA-EXIT                     
034000                UNTIL FS-ACTUAL-FIN                                       
034100        PERFORM 410-CIERRA-EST THRU 410-CIERRA-EST-EXIT                   
034200        PERFORM 500-SEMBRAR THRU 500-SEMBRAR-EXIT                         
034300        PERFORM 510-PROYECTA THRU 510-PROYECTA-EXIT                       
034400                UNTIL WKS-I >= WKS-MES-MAXIMO                             
034500                   OR WKS-SALDO-PROYECCION <= 0.01                        
034600        PERFORM 600-FORMATEA THRU 600-FORMATEA-EXIT                       
034700                VARYING IX-COM FROM 1 BY 1                                
034800                UNTIL IX-COM > WKS-TOTAL-COMBINADA                        
034900     END-IF                                                               
035000     PERFORM 700-REPORTE THRU 700-REPORTE-EXIT                            
035100     PERFORM 999-CERRAR THRU 999-CERRAR-EXIT                              
035200     STOP RUN.                                                            
035300 000-MAIN-EXIT. EXIT.                                                     
035400                                                                          
035500************************************************************              
035600*            APERTURA DE ARCHIVOS                          *              
035700************************************************************              
035800 100-ABRIR SECTION.                                                       
035900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD                          
036000     OPEN INPUT  HZ-ENTRENO HZ-ACTUAL                                     
036100          OUTPUT HZ-CURVAS HZ-PRONOS HZ-REPVAL                            
036200     IF NOT FS-ENTRENO-OK                                                 
036300        MOVE 'HZENTRN'   TO ARCHIVO                                       
036400        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
036500     END-IF                                                               
036600     IF NOT FS-ACTUAL-OK                                                  
036700        MOVE 'HZACTUA'   TO ARCHIVO                                       
036800        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
036900     END-IF                                                               
037000     IF NOT FS-CURVAS-OK                                                  
037100        MOVE 'HZCURVA'   TO ARCHIVO                                       
037200        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
037300     END-IF                                                               
037400     IF NOT FS-PRONOS-OK                                                  
037500        MOVE 'HZPRONO'   TO ARCHIVO                                       
037600        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
037700     END-IF                                                               
037800     IF NOT FS-REPVAL-OK                                                  
037900        MOVE 'HZREPVA'   TO ARCHIVO                                       
038000        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
038100     END-IF.                                                              
038200 100-ABRIR-EXIT. EXIT.                                                    
038300                                                                          
038400 190-ERR-ABRIR SECTION.                                                   
038500     MOVE 'OPEN'     TO ACCION                                            
038600     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO                       
038700             UPON CONSOLE                                                 
038800     DISPLAY '    VERIFICAR JCL Y REINTENTAR LA CORRIDA'                  
038900             UPON CONSOLE                                                 
039000     MOVE 91 TO RETURN-CODE                                               
039100     STOP RUN.                                                            
039200 190-ERR-ABRIR-EXIT. EXIT.                                                
039300                                                                          
039400************************************************************              
039500*   U1 - VALIDADOR DEL ARCHIVO DE ENTRENO                   *             
039600*   LEE EL ARCHIVO UNA PRIMERA VEZ, DE SEGMENTO EN SEGMENTO  *            
039700*   Y DE MES EN MES, ANTES DE ENTRENAR O PROYECTAR.          *            
039800************************************************************              
039900 200-VALIDA SECTION.                                                      
040000     MOVE SPACES TO WKS-SEGMENTO-ANT                                      
040100     MOVE 0      TO WKS-MES-ANT WKS-SEGM-YA-AVISADO                       
040200     MOVE 0      TO WKS-MES-MIN-SEGM WKS-MES-MAX-SEGM                     
040300     PERFORM 206-LIMPIA-PRES THRU 206-LIMPIA-PRES-EXIT                    
040400             VARYING IX-PRE FROM 1 BY 1                                   
040500             UNTIL IX-PRE > WKS-TOPE-TABLA                                
040600     READ HZ-ENTRENO                                                      
040700       AT END                                                             
040800          MOVE '10' TO FS-ENTRENO                                         
040900     END-READ                                                             
041000     PERFORM 210-VAL-REG THRU 210-VAL-REG-EXIT                            
041100             UNTIL FS-ENTRENO-FIN                                         
041200     PERFORM 230-VAL-SECUEN THRU 230-VAL-SECUEN-EXIT                      
041300     IF WKS-TOTAL-ERRORES > 0                                             
041400        MOVE 0 TO WKS-CORRIDA-VALIDA                                      
041500     END-IF                                                               
041600     CLOSE HZ-ENTRENO                                                     
041700     MOVE '00' TO FS-ENTRENO                                              
041800     OPEN INPUT HZ-ENTRENO                                                
041900     READ HZ-ENTRENO                                                      
042000       AT END                                                             
042100          MOVE '10' TO FS-ENTRENO                                         
042200       END-READ.                                                          
042300 200-VALIDA-EXIT. EXIT.                                                   
042400                                                                          
042500 206-LIMPIA-PRES SECTION.                                                 
042600     MOVE 0 TO WKS-MES-PRESENTE (IX-PRE).                                 
042700 206-LIMPIA-PRES-EXIT. EXIT.                                              
042800                                                                          
042900 210-VAL-REG SECTION.                                                     
043000     ADD 1 TO WKS-TOTAL-REG-ENTRENO                                       
043100     IF FLW-SEGMENTO-ID NOT = WKS-SEGMENTO-ANT                            
043200        IF WKS-SEGMENTO-ANT NOT = SPACES                                  
043300           PERFORM 230-VAL-SECUEN THRU 230-VAL-SECUEN-EXIT                
043400           PERFORM 206-LIMPIA-PRES THRU 206-LIMPIA-PRES-EXIT              
043500                   VARYING IX-PRE FROM 1 BY 1                             
043600                   UNTIL IX-PRE > WKS-TOPE-TABLA                          
043700        END-IF                                                            
043800        ADD 1 TO WKS-TOTAL-SEGMENTOS                                      
043900        MOVE FLW-SEGMENTO-ID TO WKS-SEGMENTO-ANT                          
044000        MOVE FLW-MES-LIBRO   TO WKS-MES-MIN-SEGM                          
044100        MOVE FLW-MES-LIBRO   TO WKS-MES-MAX-SEGM                          
044200        MOVE 0               TO WKS-SEGM-YA-AVISADO                       
044300        MOVE 0               TO WKS-MES-ANT                               
044400     END-IF                                                               
044500                                                                          
044600     IF FLW-MES-LIBRO < WKS-MES-MIN-SEGM                                  
044700        MOVE FLW-MES-LIBRO TO WKS-MES-MIN-SEGM                            
044800     END-IF                                                               
044900     IF FLW-MES-LIBRO > WKS-MES-MAX-SEGM                                  
045000        MOVE FLW-MES-LIBRO TO WKS-MES-MAX-SEGM                            
045100     END-IF                                                               
045200     COMPUTE WKS-IX-MES = FLW-MES-LIBRO + 1                               
045300     IF WKS-IX-MES >= 1 AND WKS-IX-MES <= WKS-TOPE-TABLA                  
045400        MOVE 1 TO WKS-MES-PRESENTE (WKS-IX-MES)                           
045500     END-IF                                                               
045600                                                                          
045700     IF FLW-MES-LIBRO < 0                                                 
045800        ADD 1 TO WKS-TOTAL-ERRORES                                        
045900        MOVE SPACES TO REG-HZREPVA                                        
046000        MOVE 'ERROR - MES EN LIBROS NO PUEDE SER NEGATIVO'                
046100             TO REP-LINEA                                                 
046200        WRITE REG-HZREPVA                                                 
046300     END-IF                                                               
046400     IF FLW-PAGOS < 0                                                     
046500        ADD 1 TO WKS-TOTAL-ERRORES                                        
046600        MOVE SPACES TO REG-HZREPVA                                        
046700        MOVE 'ERROR - PAGOS NEGATIVOS DETECTADOS'                         
046800             TO REP-LINEA                                                 
046900        WRITE REG-HZREPVA                                                 
047000     END-IF                                                               
047100     IF FLW-CASTIGOS < 0                                                  
047200        ADD 1 TO WKS-TOTAL-ERRORES                                        
047300        MOVE SPACES TO REG-HZREPVA                                        
047400        MOVE 'ERROR - CASTIGOS NEGATIVOS DETECTADOS'                      
047500             TO REP-LINEA                                                 
047600        WRITE REG-HZREPVA                                                 
047700     END-IF                                                               
047800     IF FLW-SALDO-INICIAL <= 0                                            
047900        ADD 1 TO WKS-TOTAL-AVISOS                                         
048000        MOVE SPACES TO REG-HZREPVA                                        
048100        MOVE 'AVISO - SALDO EN CERO O NEGATIVO'                           
048200             TO REP-LINEA                                                 
048300        WRITE REG-HZREPVA                                                 
048400     ELSE                                                                 
048500        IF FLW-PAGOS / FLW-SALDO-INICIAL > WKS-UMBRAL-TASA                
048600           ADD 1 TO WKS-TOTAL-AVISOS                                      
048700           MOVE SPACES TO REG-HZREPVA                                     
048800           MOVE 'AVISO - TASA DE PAGO MAYOR A 100 POR CIENTO'             
048900                TO REP-LINEA                                              
049000           WRITE REG-HZREPVA                                              
049100        END-IF                                                            
049200        IF FLW-CASTIGOS / FLW-SALDO-INICIAL > WKS-UMBRAL-TASA             
049300           ADD 1 TO WKS-TOTAL-AVISOS                                      
049400           MOVE SPACES TO REG-HZREPVA                                     
049500           MOVE 'AVISO - TASA DE CASTIGO MAYOR A 100 POR CIENTO'          
049600                TO REP-LINEA                                              
049700           WRITE REG-HZREPVA                                              
049800        END-IF                                                            
049900     END-IF                                                               
050000                                                                          
050100     IF NOT SEGM-YA-AVISADO-SI AND WKS-MES-ANT NOT = 0                    
050200        COMPUTE WKS-SALDO-IMPLICADO ROUNDED =                             
050300                FLW-SALDO-INICIAL - FLW-PAGOS - FLW-CASTIGOS              
050400        COMPUTE WKS-DIFERENCIA = WKS-SALDO-IMPLICADO                      
050500                - FLW-SALDO-INICIAL                                       
050600        IF (WKS-DIFERENCIA > 0.01) OR (WKS-DIFERENCIA < -0.01)            
050700           ADD 1 TO WKS-TOTAL-AVISOS                                      
050800           MOVE FLW-MES-LIBRO TO WKS-MASCARA-MES                          
050900           MOVE SPACES TO REG-HZREPVA                                     
051000           STRING 'AVISO - FLUJO DE SALDO INCONSISTENTE, '                
051100       'SEGMENTO ' FLW-SEGMENTO-ID ' MES '                                
051200                  WKS-MASCARA-MES                                         
051300                  DELIMITED BY SIZE INTO REP-LINEA                        
051400           WRITE REG-HZREPVA                                              
051500           MOVE 1 TO WKS-SEGM-YA-AVISADO                                  
051600        END-IF                                                            
051700     END-IF                                                               
051800     MOVE FLW-MES-LIBRO TO WKS-MES-ANT                                    
051900                                                                          
052000     READ HZ-ENTRENO                                                      
052100       AT END                                                             
052200          MOVE '10' TO FS-ENTRENO                                         
052300     END-READ.                                                            
052400 210-VAL-REG-EXIT. EXIT.                                                  
052500                                                                          
052600************************************************************              
052700*   COMPLETITUD: TODO MES ENTRE MIN Y MAX DEBE ESTAR        *             
052800*   PRESENTE EN EL SEGMENTO QUE SE ACABA DE CERRAR.          *            
052900************************************************************              
053000 230-VAL-SECUEN SECTION.                                                  
053100     IF WKS-MES-MAX-SEGM > WKS-MES-MIN-SEGM                               
053200        PERFORM 231-VAL-UN-MES THRU 231-VAL-UN-MES-EXIT                   
053300                VARYING WKS-I FROM WKS-MES-MIN-SEGM BY 1                  
053400                UNTIL WKS-I > WKS-MES-MAX-SEGM                            
053500     END-IF.                                                              
053600 230-VAL-SECUEN-EXIT. EXIT.                                               
053700                                                                          
053800 231-VAL-UN-MES SECTION.                                                  
053900     COMPUTE WKS-IX-MES = WKS-I + 1                                       
054000     IF WKS-IX-MES >= 1 AND WKS-IX-MES <= WKS-TOPE-TABLA                  
054100        IF WKS-MES-PRESENTE (WKS-IX-MES) = 0                              
054200           ADD 1 TO WKS-TOTAL-AVISOS                                      
054300           MOVE WKS-I TO WKS-MASCARA-MES                                  
054400           MOVE SPACES TO REG-HZREPVA                                     
054500           STRING 'AVISO - SEGMENTO ' WKS-SEGMENTO-ANT                    
054600                  ' NO TIENE EL MES ' WKS-MASCARA-MES                     
054700                  DELIMITED BY SIZE INTO REP-LINEA                        
054800           WRITE REG-HZREPVA                                              
054900        END-IF                                                            
055000     END-IF.                                                              
055100 231-VAL-UN-MES-EXIT. EXIT.                                               
055200                                                                          
055300************************************************************              
055400*   U2 - ACUMULA EL ARCHIVO DE ENTRENO                      *             
055500************************************************************              
055600 300-ACUMULA SECTION.                                                     
055700     COMPUTE WKS-IX-MES = FLW-MES-LIBRO + 1                               
055800     IF WKS-IX-MES >= 1 AND WKS-IX-MES <= WKS-TOPE-TABLA                  
055900        MOVE 1 TO WKS-ENT-OCUPADO (WKS-IX-MES)                            
056000        ADD FLW-SALDO-INICIAL                                             
056100            TO WKS-ENT-SUMA-SALDO (WKS-IX-MES)                            
056200        ADD FLW-PAGOS                                                     
056300            TO WKS-ENT-SUMA-PAGOS (WKS-IX-MES)                            
056400        ADD FLW-CASTIGOS                                                  
056500            TO WKS-ENT-SUMA-CASTIGO (WKS-IX-MES)                          
056600        IF FLW-MES-LIBRO > WKS-MES-MAX-ENTRENADO                          
056700           MOVE FLW-MES-LIBRO TO WKS-MES-MAX-ENTRENADO                    
056800        END-IF                                                            
056900        ADD FLW-SALDO-INICIAL TO WKS-VOLUMEN-SALDO                        
057000     END-IF                                                               
057100     READ HZ-ENTRENO                                                      
057200       AT END                                                             
057300          MOVE '10' TO FS-ENTRENO                                         
057400     END-READ.                                                            
057500 300-ACUMULA-EXIT. EXIT.                                                  
057600                                                                          
057700 310-CALC-TASA SECTION.                                                   
057800     IF ENT-MES-OCUPADO (IX-ENT)                                          
057900        IF WKS-ENT-SUMA-SALDO (IX-ENT) = 0                                
058000           MOVE 0 TO WKS-ENT-TASA-PAGO-CR (IX-ENT)                        
058100           MOVE 0 TO WKS-ENT-TASA-CAST-CR (IX-ENT)                        
058200        ELSE                                                              
058300           COMPUTE WKS-ENT-TASA-PAGO-CR (IX-ENT) ROUNDED =                
058400                WKS-ENT-SUMA-PAGOS (IX-ENT)                               
058500                / WKS-ENT-SUMA-SALDO (IX-ENT)                             
058600           COMPUTE WKS-ENT-TASA-CAST-CR (IX-ENT) ROUNDED =                
058700                WKS-ENT-SUMA-CASTIGO (IX-ENT)                             
058800                / WKS-ENT-SUMA-SALDO (IX-ENT)                             
058900        END-IF                                                            
059000     END-IF.                                                              
059100 310-CALC-TASA-EXIT. EXIT.                                                
059200                                                                          
059300************************************************************              
059400*   PROMEDIO MOVIL CENTRADO, VENTANA CON BORDES ENCOGIDOS    *            
059500************************************************************              
059600 320-SUAVIZA SECTION.                                                     
059700     IF ENT-MES-OCUPADO (IX-ENT)                                          
059800        COMPUTE WKS-MES-BAJO =                                            
059900                IX-ENT - (WKS-VENTANA-SUAVIZADO / 2)                      
060000        COMPUTE WKS-MES-ALTO =                                            
060100                IX-ENT + (WKS-VENTANA-SUAVIZADO / 2)                      
060200        IF WKS-MES-BAJO < 1                                               
060300           MOVE 1 TO WKS-MES-BAJO                                         
060400        END-IF                                                            
060500        IF WKS-MES-ALTO > WKS-TOPE-TABLA                                  
060600           MOVE WKS-TOPE-TABLA TO WKS-MES-ALTO                            
060700        END-IF                                                            
060800        MOVE 0 TO WKS-CUENTA-VENTANA                                      
060900        MOVE 0 TO WKS-SUMA-VENTANA-PAGO                                   
061000        MOVE 0 TO WKS-SUMA-VENTANA-CAST                                   
061100        PERFORM 321-SUMA-VENT THRU 321-SUMA-VENT-EXIT                     
061200                VARYING WKS-J FROM WKS-MES-BAJO BY 1                      
061300                UNTIL WKS-J > WKS-MES-ALTO                                
061400        IF WKS-CUENTA-VENTANA = 0                                         
061500           MOVE WKS-ENT-TASA-PAGO-CR (IX-ENT)                             
061600                TO WKS-ENT-TASA-PAGO-SU (IX-ENT)                          
061700           MOVE WKS-ENT-TASA-CAST-CR (IX-ENT)                             
061800                TO WKS-ENT-TASA-CAST-SU (IX-ENT)                          
061900        ELSE                                                              
062000           COMPUTE WKS-ENT-TASA-PAGO-SU (IX-ENT) ROUNDED =                
062100                WKS-SUMA-VENTANA-PAGO / WKS-CUENTA-VENTANA                
062200           COMPUTE WKS-ENT-TASA-CAST-SU (IX-ENT) ROUNDED =                
062300                WKS-SUMA-VENTANA-CAST / WKS-CUENTA-VENTANA                
062400        END-IF                                                            
062500     END-IF.                                                              
062600 320-SUAVIZA-EXIT. EXIT.                                                  
062700                                                                          
062800 321-SUMA-VENT SECTION.                                                   
062900     IF ENT-MES-OCUPADO (WKS-J)                                           
063000        ADD WKS-ENT-TASA-PAGO-CR (WKS-J)                                  
063100            TO WKS-SUMA-VENTANA-PAGO                                      
063200        ADD WKS-ENT-TASA-CAST-CR (WKS-J)                                  
063300            TO WKS-SUMA-VENTANA-CAST                                      
063400        ADD 1 TO WKS-CUENTA-VENTANA                                       
063500     END-IF.                                                              
063600 321-SUMA-VENT-EXIT. EXIT.                                                
063700                                                                          
063800 325-ESCR-CURVA SECTION.                                                  
063900     IF ENT-MES-OCUPADO (IX-ENT)                                          
064000        COMPUTE CRV-MES-LIBRO = IX-ENT - 1                                
064100        MOVE WKS-ENT-TASA-PAGO-SU (IX-ENT) TO CRV-TASA-PAGO               
064200        MOVE WKS-ENT-TASA-CAST-SU (IX-ENT)                                
064300             TO CRV-TASA-CASTIGO                                          
064400        WRITE REG-HZCURV1                                                 
064500     END-IF.                                                              
064600 325-ESCR-CURVA-EXIT. EXIT.                                               
064700                                                                          
064800************************************************************              
064900*   BUSCA TASA - INTERPOLA/EXTRAPOLA LA CURVA SUAVIZADA      *            
065000*   USADA POR U3 (VAL-CURVA) Y U4 (PROYECTA). RECIBE         *            
065100*   WKS-IX-MES (MES+1) Y DEVUELVE WKS-TASA-PAGO-ESPERADA Y   *            
065200*   WKS-TASA-CAST-ESPERADA.                                  *            
065300************************************************************              
065400 330-BUSCA-TASA SECTION.                                                  
065500     IF ENT-MES-OCUPADO (WKS-IX-MES)                                      
065600        MOVE WKS-ENT-TASA-PAGO-SU (WKS-IX-MES)                            
065700             TO WKS-TASA-PAGO-ESPERADA                                    
065800        MOVE WKS-ENT-TASA-CAST-SU (WKS-IX-MES)                            
065900             TO WKS-TASA-CAST-ESPERADA                                    
066000     ELSE                                                                 
066100        MOVE 0 TO WKS-MES-BAJO WKS-MES-ALTO                               
066200        PERFORM 336-BUSCA-BAJO THRU 336-BUSCA-BAJO-EXIT                   
066300                VARYING IX-ENT FROM WKS-IX-MES BY -1                      
066400                UNTIL IX-ENT < 1 OR WKS-MES-BAJO NOT = 0                  
066500        PERFORM 337-BUSCA-ALTO THRU 337-BUSCA-ALTO-EXIT                   
066600                VARYING IX-ENT FROM WKS-IX-MES BY 1                       
066700                UNTIL IX-ENT > WKS-TOPE-TABLA                             
066800                   OR WKS-MES-ALTO NOT = 0                                
066900        PERFORM 338-COMBINA THRU 338-COMBINA-EXIT                         
067000     END-IF.                                                              
067100 330-BUSCA-TASA-EXIT. EXIT.                                               
067200                                                                          
067300 336-BUSCA-BAJO SECTION.                                                  
067400     IF ENT-MES-OCUPADO (IX-ENT)                                          
067500        MOVE IX-ENT TO WKS-MES-BAJO                                       
067600     END-IF.                                                              
067700 336-BUSCA-BAJO-EXIT. EXIT.                                               
067800                                                                          
067900 337-BUSCA-ALTO SECTION.                                                  
068000     IF ENT-MES-OCUPADO (IX-ENT)                                          
068100        MOVE IX-ENT TO WKS-MES-ALTO                                       
068200     END-IF.                                                              
068300 337-BUSCA-ALTO-EXIT. EXIT.                                               
068400                                                                          
068500 338-COMBINA SECTION.                                                     
068600     IF WKS-MES-BAJO = 0                                                  
068700        MOVE WKS-ENT-TASA-PAGO-SU (WKS-MES-ALTO)                          
068800             TO WKS-TASA-PAGO-ESPERADA                                    
068900        MOVE WKS-ENT-TASA-CAST-SU (WKS-MES-ALTO)                          
069000             TO WKS-TASA-CAST-ESPERADA                                    
069100     ELSE                                                                 
069200        IF WKS-MES-ALTO = 0                                               
069300           MOVE WKS-ENT-TASA-PAGO-SU (WKS-MES-BAJO)                       
069400                TO WKS-TASA-PAGO-ESPERADA                                 
069500           MOVE WKS-ENT-TASA-CAST-SU (WKS-MES-BAJO)                       
069600                TO WKS-TASA-CAST-ESPERADA                                 
069700        ELSE                                                              
069800           COMPUTE WKS-PESO-INTERP ROUNDED =                              
069900                (WKS-IX-MES - WKS-MES-BAJO)                               
070000                / (WKS-MES-ALTO - WKS-MES-BAJO)                           
070100           COMPUTE WKS-TASA-PAGO-ESPERADA ROUNDED =                       
070200              WKS-ENT-TASA-PAGO-SU (WKS-MES-BAJO)                         
070300              * (1 - WKS-PESO-INTERP)                                     
070400              + WKS-ENT-TASA-PAGO-SU (WKS-MES-ALTO)                       
070500                * WKS-PESO-INTERP                                         
070600           COMPUTE WKS-TASA-CAST-ESPERADA ROUNDED =                       
070700              WKS-ENT-TASA-CAST-SU (WKS-MES-BAJO)                         
070800              * (1 - WKS-PESO-INTERP)                                     
070900              + WKS-ENT-TASA-CAST-SU (WKS-MES-ALTO)                       
071000                * WKS-PESO-INTERP                                         
071100        END-IF                                                            
071200     END-IF.                                                              
071300 338-COMBINA-EXIT. EXIT.                                                  
071400                                                                          
071500************************************************************              
071600*   U3 - VALIDADOR DE CURVAS CONTRA SEGMENTO ACTUAL          *            
071700************************************************************              
071800 400-VAL-CURVA SECTION.                                                   
071900     READ HZ-ACTUAL                                                       
072000       AT END                                                             
072100          MOVE '10' TO FS-ACTUAL                                          
072200     END-READ                                                             
072300     IF NOT FS-ACTUAL-FIN                                                 
072400        ADD 1 TO WKS-TOTAL-REG-ACTUAL                                     
072500        IF ACT-SALDO-INICIAL NOT = 0                                      
072600           COMPUTE WKS-TASA-PAGO-ACTUAL ROUNDED =                         
072700                   ACT-PAGOS / ACT-SALDO-INICIAL                          
072800           COMPUTE WKS-TASA-CAST-ACTUAL ROUNDED =                         
072900                   ACT-CASTIGOS / ACT-SALDO-INICIAL                       
073000        ELSE                                                              
073100           MOVE 0 TO WKS-TASA-PAGO-ACTUAL                                 
073200           MOVE 0 TO WKS-TASA-CAST-ACTUAL                                 
073300        END-IF                                                            
073400        COMPUTE WKS-IX-MES = ACT-MES-LIBRO + 1                            
073500        PERFORM 330-BUSCA-TASA THRU 330-BUSCA-TASA-EXIT                   
073600        COMPUTE WKS-VARIANZA-PAGO =                                       
073700                WKS-TASA-PAGO-ACTUAL - WKS-TASA-PAGO-ESPERADA             
073800        COMPUTE WKS-VARIANZA-CASTIGO =                                    
073900                WKS-TASA-CAST-ACTUAL - WKS-TASA-CAST-ESPERADA             
074000        ADD WKS-VARIANZA-PAGO    TO WKS-SUMA-VAR-PAGO                     
074100        ADD WKS-VARIANZA-CASTIGO TO WKS-SUMA-VAR-CASTIGO                  
074200        COMPUTE WKS-VARIANZA-INTERNA =                                    
074300                WKS-VARIANZA-PAGO * WKS-VARIANZA-PAGO                     
074400        ADD WKS-VARIANZA-INTERNA TO WKS-SUMA-VARCAD-PAGO                  
074500        COMPUTE WKS-VARIANZA-INTERNA =                                    
074600                WKS-VARIANZA-CASTIGO * WKS-VARIANZA-CASTIGO               
074700        ADD WKS-VARIANZA-INTERNA TO WKS-SUMA-VARCAD-CASTIGO               
074800        ADD 1 TO WKS-N-VARIANZAS                                          
074900        MOVE ACT-MES-LIBRO TO WKS-MASCARA-MES                             
075000        IF (WKS-VARIANZA-PAGO > WKS-TOPE-VAR-PAGO) OR                     
075100           (WKS-VARIANZA-PAGO < (0 - WKS-TOPE-VAR-PAGO))                  
075200           ADD 1 TO WKS-N-AVISOS-VARIANZA                                 
075300           MOVE SPACES TO REG-HZREPVA                                     
075400           STRING 'VARIANZA GRANDE DE PAGO EN EL MES '                    
075500                  WKS-MASCARA-MES                                         
075600                  DELIMITED BY SIZE INTO REP-LINEA                        
075700           WRITE REG-HZREPVA                                              
075800        END-IF                                                            
075900        IF (WKS-VARIANZA-CASTIGO > WKS-TOPE-VAR-CASTIGO) OR               
076000           (WKS-VARIANZA-CASTIGO <                                        
076100            (0 - WKS-TOPE-VAR-CASTIGO))                                   
076200           ADD 1 TO WKS-N-AVISOS-VARIANZA                                 
076300           MOVE SPACES TO REG-HZREPVA                                     
076400           STRING 'VARIANZA GRANDE DE CASTIGO EN EL MES '                 
076500                  WKS-MASCARA-MES                                         
076600                  DELIMITED BY SIZE INTO REP-LINEA                        
076700           WRITE REG-HZREPVA                                              
076800        END-IF                                                            
076900        ADD 1 TO WKS-TOTAL-COMBINADA                                      
077000        MOVE WKS-TOTAL-COMBINADA TO IX-COM                                
077100        MOVE ACT-MES-LIBRO       TO WKS-COM-MES (IX-COM)                  
077200        MOVE ACT-SALDO-INICIAL                                            
077300             TO WKS-COM-SALDO-INICIO (IX-COM)                             
077400        MOVE ACT-PAGOS           TO WKS-COM-PAGOS (IX-COM)                
077500        MOVE ACT-CASTIGOS        TO WKS-COM-CASTIGOS (IX-COM)             
077600        MOVE 'ACTUAL'            TO WKS-COM-BANDERA (IX-COM)              
077700     END-IF.                                                              
077800 400-VAL-CURVA-EXIT. EXIT.                                                
077900                                                                          
078000 410-CIERRA-EST SECTION.                                                  
078100     IF WKS-N-VARIANZAS > 0                                               
078200        COMPUTE WKS-PROMEDIO-VAR-PAGO ROUNDED =                           
078300                WKS-SUMA-VAR-PAGO / WKS-N-VARIANZAS                       
078400        COMPUTE WKS-PROMEDIO-VAR-CASTIGO ROUNDED =                        
078500                WKS-SUMA-VAR-CASTIGO / WKS-N-VARIANZAS                    
078600        COMPUTE WKS-RADICANDO =                                           
078700                WKS-SUMA-VARCAD-PAGO / WKS-N-VARIANZAS                    
078800        PERFORM 420-RAIZ THRU 420-RAIZ-EXIT                               
078900        MOVE WKS-RAIZ-RESULT TO WKS-RMSE-PAGO                             
079000        COMPUTE WKS-RADICANDO =                                           
079100                WKS-SUMA-VARCAD-CASTIGO / WKS-N-VARIANZAS                 
079200        PERFORM 420-RAIZ THRU 420-RAIZ-EXIT                               
079300        MOVE WKS-RAIZ-RESULT TO WKS-RMSE-CASTIGO                          
079400     END-IF.                                                              
079500 410-CIERRA-EST-EXIT. EXIT.                                               
079600                                                                          
079700 420-RAIZ SECTION.                                                        
079800     IF WKS-RADICANDO <= 0                                                
079900        MOVE 0 TO WKS-RAIZ-APROX                                          
080000     ELSE                                                                 
080100        MOVE WKS-RADICANDO TO WKS-RAIZ-APROX                              
080200        PERFORM 421-ITERA-RAIZ THRU 421-ITERA-RAIZ-EXIT                   
080300                VARYING WKS-RAIZ-CONT FROM 1 BY 1                         
080400                UNTIL WKS-RAIZ-CONT > 20                                  
080500     END-IF.                                                              
080600 420-RAIZ-EXIT. EXIT.                                                     
080700                                                                          
080800 421-ITERA-RAIZ SECTION.                                                  
080900     COMPUTE WKS-RAIZ-APROX ROUNDED =                                     
081000             (WKS-RAIZ-APROX +                                            
081100              (WKS-RADICANDO / WKS-RAIZ-APROX)) / 2.                      
081200 421-ITERA-RAIZ-EXIT. EXIT.                                               
081300                                                                          
081400************************************************************              
081500*   U4 - GENERADOR DE PRONOSTICO                            *             
081600************************************************************              
081700 500-SEMBRAR SECTION.                                                     
081800     MOVE 0 TO WKS-SALDO-PROYECCION                                       
081900     MOVE 0 TO WKS-I                                                      
082000     IF WKS-TOTAL-COMBINADA > 0                                           
082100        MOVE WKS-TOTAL-COMBINADA TO IX-COM                                
082200        COMPUTE WKS-SALDO-PROYECCION ROUNDED =                            
082300                WKS-COM-SALDO-INICIO (IX-COM)                             
082400                - WKS-COM-PAGOS (IX-COM)                                  
082500                - WKS-COM-CASTIGOS (IX-COM)                               
082600        MOVE WKS-COM-MES (IX-COM) TO WKS-I                                
082700     END-IF.                                                              
082800 500-SEMBRAR-EXIT. EXIT.                                                  
082900                                                                          
083000 510-PROYECTA SECTION.                                                    
083100     ADD 1 TO WKS-I                                                       
083200     COMPUTE WKS-IX-MES = WKS-I + 1                                       
083300     PERFORM 330-BUSCA-TASA THRU 330-BUSCA-TASA-EXIT                      
083400     COMPUTE WKS-PAGO-PROYECTADO ROUNDED =                                
083500             WKS-SALDO-PROYECCION * WKS-TASA-PAGO-ESPERADA                
083600     COMPUTE WKS-CASTIGO-PROYECTADO ROUNDED =                             
083700             WKS-SALDO-PROYECCION * WKS-TASA-CAST-ESPERADA                
083800     ADD 1 TO WKS-TOTAL-COMBINADA                                         
083900     MOVE WKS-TOTAL-COMBINADA    TO IX-COM                                
084000     MOVE WKS-I                  TO WKS-COM-MES (IX-COM)                  
084100     MOVE WKS-SALDO-PROYECCION                                            
084200          TO WKS-COM-SALDO-INICIO (IX-COM)                                
084300     MOVE WKS-PAGO-PROYECTADO    TO WKS-COM-PAGOS (IX-COM)                
084400     MOVE WKS-CASTIGO-PROYECTADO                                          
084500          TO WKS-COM-CASTIGOS (IX-COM)                                    
084600    MOVE 'FORECAST'            TO WKS-COM-BANDERA (IX-COM)                
084700     COMPUTE WKS-SALDO-PROYECCION =                                       
084800             WKS-SALDO-PROYECCION - WKS-PAGO-PROYECTADO                   
084900             - WKS-CASTIGO-PROYECTADO                                     
085000     IF WKS-SALDO-PROYECCION < 0                                          
085100        MOVE 0 TO WKS-SALDO-PROYECCION                                    
085200     END-IF.                                                              
085300 510-PROYECTA-EXIT. EXIT.                                                 
085400                                                                          
085500************************************************************              
085600*   U5 - FORMATEADOR DE SALIDA                              *             
085700************************************************************              
085800 600-FORMATEA SECTION.                                                    
085900     IF IX-COM = 1                                                        
086000        MOVE WKS-COM-SALDO-INICIO (1) TO WKS-MONTO-ORIGEN                 
086100     END-IF                                                               
086200     MOVE WKS-COM-MES (IX-COM) TO FCO-MES-LIBRO                           
086300     MOVE 0 TO FCO-RAZON-SALDO                                            
086400     MOVE 0 TO FCO-RAZON-PAGOS                                            
086500     MOVE 0 TO FCO-RAZON-CASTIGOS                                         
086600     MOVE 0 TO FCO-TASA-PAGO                                              
086700     MOVE 0 TO FCO-TASA-CASTIGO                                           
086800     IF WKS-MONTO-ORIGEN NOT = 0                                          
086900        COMPUTE FCO-RAZON-SALDO ROUNDED =                                 
087000             WKS-COM-SALDO-INICIO (IX-COM)                                
087100             / WKS-MONTO-ORIGEN                                           
087200        COMPUTE FCO-RAZON-PAGOS ROUNDED =                                 
087300             WKS-COM-PAGOS (IX-COM) / WKS-MONTO-ORIGEN                    
087400        COMPUTE FCO-RAZON-CASTIGOS ROUNDED =                              
087500             WKS-COM-CASTIGOS (IX-COM) / WKS-MONTO-ORIGEN                 
087600     END-IF                                                               
087700     IF WKS-COM-SALDO-INICIO (IX-COM) NOT = 0                             
087800        COMPUTE FCO-TASA-PAGO ROUNDED =                                   
087900             WKS-COM-PAGOS (IX-COM)                                       
088000             / WKS-COM-SALDO-INICIO (IX-COM)                              
088100        COMPUTE FCO-TASA-CASTIGO ROUNDED =                                
088200             WKS-COM-CASTIGOS (IX-COM)                                    
088300             / WKS-COM-SALDO-INICIO (IX-COM)                              
088400     END-IF                                                               
088500     MOVE WKS-COM-BANDERA (IX-COM) TO FCO-BANDERA                         
088600     WRITE REG-HZFCST1.                                                   
088700 600-FORMATEA-EXIT. EXIT.                                                 
088800                                                                          
088900************************************************************              
089000*   REPORTE DE VALIDACION Y RESUMEN                         *             
089100************************************************************              
089200 700-REPORTE SECTION.                                                     
089300     MOVE SPACES TO REG-HZREPVA                                           
089400     MOVE WKS-TITULO-REPORTE TO REP-LINEA                                 
089500     WRITE REG-HZREPVA                                                    
089600     DISPLAY '*****************************************'                  
089700     DISPLAY 'TOTAL REGISTROS ENTRENO:   '                                
089800              WKS-TOTAL-REG-ENTRENO                                       
089900     DISPLAY 'TOTAL REGISTROS ACTUALES:  '                                
090000              WKS-TOTAL-REG-ACTUAL                                        
090100     DISPLAY 'TOTAL SEGMENTOS ENTRENADOS:'                                
090200              WKS-TOTAL-SEGMENTOS                                         
090300     DISPLAY 'MES MAXIMO ENTRENADO:      '                                
090400              WKS-MES-MAX-ENTRENADO                                       
090500     MOVE WKS-VOLUMEN-SALDO TO WKS-MASCARA                                
090600     DISPLAY 'VOLUMEN TOTAL DE SALDO:    ' WKS-MASCARA                    
090700     DISPLAY 'TOTAL ERRORES:             '                                
090800              WKS-TOTAL-ERRORES                                           
090900     DISPLAY 'TOTAL AVISOS:              '                                
091000              WKS-TOTAL-AVISOS                                            
091100     MOVE WKS-PROMEDIO-VAR-PAGO TO WKS-MASCARA4                           
091200     DISPLAY 'VARIANZA MEDIA DE PAGO:    ' WKS-MASCARA4                   
091300     MOVE WKS-PROMEDIO-VAR-CASTIGO TO WKS-MASCARA4                        
091400     DISPLAY 'VARIANZA MEDIA DE CASTIGO: ' WKS-MASCARA4                   
091500     MOVE WKS-RMSE-PAGO TO WKS-MASCARA4                                   
091600     DISPLAY 'RMSE DE PAGO:              ' WKS-MASCARA4                   
091700     MOVE WKS-RMSE-CASTIGO TO WKS-MASCARA4                                
091800     DISPLAY 'RMSE DE CASTIGO:           ' WKS-MASCARA4                   
091900     IF CORRIDA-ES-VALIDA                                                 
092000       DISPLAY 'VEREDICTO GENERAL:         VALIDO'                        
092100     ELSE                                                                 
092200       DISPLAY 'VEREDICTO GENERAL:         INVALIDO'                      
092300     END-IF                                                               
092400     DISPLAY '*****************************************'.                 
092500 700-REPORTE-EXIT. EXIT.                                                  
092600                                                                          
092700************************************************************              
092800*            CIERRE DE ARCHIVOS                            *              
092900************************************************************              
093000 999-CERRAR SECTION.                                                      
093100     CLOSE HZ-ENTRENO HZ-ACTUAL HZ-CURVAS HZ-PRONOS HZ-REPVAL.            
093200 999-CERRAR-EXIT. EXIT.                                                   
093300                                                                          
093400                                                                          
093500                                                                          
093600                                                                          

