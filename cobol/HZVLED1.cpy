000100******************************************************************HZV01   
000200*          R E G I S T R O   L I B R O   D E   V I G E N T E S    HZV01   
000300******************************************************************HZV01   
000400*   FECHA       : 21/02/2024                                      HZV01   
000500*   PROGRAMADOR : DANIEL RAMIREZ (PEDR)                           HZV01   
000600*   MIEMBRO     : HZVLED1                                         HZV01   
000700*   DESCRIPCION : RENGLON MENSUAL DE SALDO/PAGO/CASTIGO DE UNA    HZV01   
000800*               : VIGENTE (GENERACION), VERSION SIMPLIFICADA V2.  HZV01   
000900*   HISTORIAL DE CAMBIOS                                          HZV01   
001000*   21/02/2024 PEDR TK-55188 VERSION INICIAL DEL LAYOUT           HZV01   
001100******************************************************************HZV01   
001200 01  REG-HZVLED1.                                                 HZV01   
001300     02  VTG-VIGENTE-ID            PIC X(07).                     HZV01   
001400     02  VTG-MES-EDAD              PIC 9(03).                     HZV01   
001500     02  VTG-SALDO-INICIAL         PIC S9(11)V99.                 HZV01   
001600     02  VTG-PAGO-MONTO            PIC S9(11)V99.                 HZV01   
001700     02  VTG-CASTIGO-MONTO         PIC S9(11)V99.                 HZV01   
001800     02  VTG-SALDO-FINAL           PIC S9(11)V99.                 HZV01   
001900     02  VTG-CANTIDAD-PRESTAMOS    PIC 9(05).                     HZV01   
002000     02  VTG-ES-REAL               PIC 9(01).                     HZV01   
002100         88  VTG-ES-REAL-SI                  VALUE 1.             HZV01   
002200     02  FILLER                    PIC X(06).                     HZV01   
