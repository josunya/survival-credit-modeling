000100******************************************************************HZO01   
000200*        R E G I S T R O   S A L I D A   P R O N O S T I C O      HZO01   
000300******************************************************************HZO01   
000400*   FECHA       : 14/01/2024                                      HZO01   
000500*   PROGRAMADOR : DANIEL RAMIREZ (PEDR)                           HZO01   
000600*   MIEMBRO     : HZFCST1                                         HZO01   
000700*   DESCRIPCION : RENGLON FINAL DE SALIDA CSV CON RAZONES DE      HZO01   
000800*               : SALDO/PAGO/CASTIGO CONTRA MONTO DE ORIGEN Y     HZO01   
000900*               : TASAS DE RIESGO, MARCADO ACTUAL O PRONOSTICO.   HZO01   
001000*   HISTORIAL DE CAMBIOS                                          HZO01   
001100*   14/01/2024 PEDR TK-55120 VERSION INICIAL DEL LAYOUT           HZO01   
001200******************************************************************HZO01   
001300 01  REG-HZFCST1.                                                 HZO01   
001400     02  FCO-MES-LIBRO             PIC 9(03).                     HZO01   
001500     02  FILLER                    PIC X(01) VALUE ','.           HZO01   
001600     02  FCO-RAZON-SALDO           PIC S9(01)V9(06).              HZO01   
001700     02  FILLER                    PIC X(01) VALUE ','.           HZO01   
001800     02  FCO-RAZON-PAGOS           PIC S9(01)V9(06).              HZO01   
001900     02  FILLER                    PIC X(01) VALUE ','.           HZO01   
002000     02  FCO-RAZON-CASTIGOS        PIC S9(01)V9(06).              HZO01   
002100     02  FILLER                    PIC X(01) VALUE ','.           HZO01   
002200     02  FCO-TASA-PAGO             PIC S9(01)V9(06).              HZO01   
002300     02  FILLER                    PIC X(01) VALUE ','.           HZO01   
002400     02  FCO-TASA-CASTIGO          PIC S9(01)V9(06).              HZO01   
002500     02  FILLER                    PIC X(01) VALUE ','.           HZO01   
002600     02  FCO-BANDERA               PIC X(08).                     HZO01   
002700     02  FILLER                    PIC X(12).                     HZO01   
