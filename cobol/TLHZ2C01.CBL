000100************************************************************              
000200* FECHA       : 21/02/2024                                 *              
000300* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                       *             
000400* APLICACION  : CARTERA DE CONSUMO - MODELOS DE RIESGO      *             
000500* PROGRAMA    : TLHZ2C01                                    *             
000600* TIPO        : BATCH                                       *             
000700* DESCRIPCION : GENERA LIBRO DE VIGENTES DE MUESTRA (TRES   *             
000800*             : GENERACIONES, 24 MESES), EXTRAE TASAS       *             
000900*             : HISTORICAS DE PAGO Y CASTIGO POR MES DE     *             
001000*             : EDAD, LAS EXTIENDE A 144 MESES CON          *             
001100*             : DECAIMIENTO GEOMETRICO Y PROYECTA UNA       *             
001200*             : VIGENTE NUEVA A 144 MESES.                  *             
001300* ARCHIVOS    : HZLIBRO=S/E, HZTASA2=S, HZPRON2=S           *             
001400* ACCION (ES) : G=GENERA, T=EXTRAE TASAS, P=PROYECTA        *             
001500* INSTALADO   : 21/02/2024                                  *             
001600* BPM/RATIONAL: 231941                                      *             
001700* NOMBRE      : MODELO DE RIESGO POR SOBREVIVENCIA - V2     *             
001800************************************************************              
001900*   HISTORIAL DE CAMBIOS                                          PEDR0224
002000*   21/02/2024 PEDR TK-55188 VERSION INICIAL - GENERA LIBRO       PEDR0224
002100*              DE MUESTRA Y EXTRAE TASAS HISTORICAS               PEDR0224
002200*   21/02/2024 PEDR TK-55188 AGREGA EXTENSION GEOMETRICA DE       PEDR0224
002300*              TASAS Y PROYECCION A 144 MESES                     PEDR0224
002400*   05/08/2024 EEDR TK-55910 CORRIGE RAIZ ENESIMA PARA QUE        EEDR0824
002500*              NO DIVIDA ENTRE CERO EN EL MES 24                  EEDR0824
002600************************************************************              
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.                     TLHZ2C01.                                
002900 AUTHOR.                         DANIEL RAMIREZ.                          
003000 INSTALLATION.                   CARTERA DE CONSUMO.                      
003100 DATE-WRITTEN.                   21/02/2024.                              
003200 DATE-COMPILED.                  21/02/2024.                              
003300 SECURITY.                       CONFIDENCIAL - USO INTERNO.              
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS NUMERICO-VALIDO IS '0' THRU '9'                                
003900     UPSI-0 IS WKS2-UPSI-PRUEBA.                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200************************************************************              
004300*            ARCHIVO DE MUESTRA (SALIDA DE U6 / ENTRADA U7) *             
004400************************************************************              
004500     SELECT HZ-LIBRO     ASSIGN   TO HZLIBRO                              
004600            ORGANIZATION     IS LINE SEQUENTIAL                           
004700            FILE STATUS      IS FS-LIBRO.                                 
004800************************************************************              
004900*            ARCHIVOS DE SALIDA DE U7                       *             
005000************************************************************              
005100     SELECT HZ-TASAS2    ASSIGN   TO HZTASA2                              
005200            ORGANIZATION     IS LINE SEQUENTIAL                           
005300            FILE STATUS      IS FS-TASAS2.                                
005400                                                                          
005500     SELECT HZ-PRONO2    ASSIGN   TO HZPRON2                              
005600            ORGANIZATION     IS LINE SEQUENTIAL                           
005700            FILE STATUS      IS FS-PRONO2.                                
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100************************************************************              
006200*            DEFINICION DE ARCHIVOS                        *              
006300************************************************************              
006400*   LIBRO DE VIGENTES, TRES GENERACIONES POR 24 MESES.                    
006500 FD  HZ-LIBRO                                                             
006600     LABEL RECORD STANDARD.                                               
006700     COPY HZVLED1.                                                        
006800*   TASA DE PAGO/CASTIGO POR MES DE EDAD, 1 A 144.                        
006900 FD  HZ-TASAS2                                                            
007000     LABEL RECORD STANDARD.                                               
007100     COPY HZV2RT1.                                                        
007200*   PROYECCION MENSUAL DE LA VIGENTE NUEVA 2025-01.                       
007300 FD  HZ-PRONO2                                                            
007400     LABEL RECORD STANDARD.                                               
007500     COPY HZV2FO1.                                                        
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800************************************************************              
007900*            RECURSOS DE ARCHIVO                           *              
008000************************************************************              
008100 01  WKS2-FS-STATUS.                                                      
008200     02  FS-LIBRO                  PIC X(02) VALUE '00'.                  
008300         88  FS-LIBRO-OK                     VALUE '00'.                  
008400         88  FS-LIBRO-FIN                    VALUE '10'.                  
008500     02  FS-TASAS2                 PIC X(02) VALUE '00'.                  
008600         88  FS-TASAS2-OK                    VALUE '00'.                  
008700     02  FS-PRONO2                 PIC X(02) VALUE '00'.                  
008800         88  FS-PRONO2-OK                    VALUE '00'.                  
008900     02  PROGRAMA2                 PIC X(08) VALUE                        
009000         'TLHZ2C01'.                                                      
009100     02  ARCHIVO2                  PIC X(08) VALUE SPACES.                
009200     02  ACCION2                   PIC X(10) VALUE SPACES.                
009300     02  FILLER                    PIC X(44).                             
009400                                                                          
009500************************************************************              
009600*            CONSTANTES DEL MODELO V2                      *              
009700************************************************************              
009800 01  WKS2-PARAMETROS-MODELO.                                              
009900     02  WKS2-MESES-HISTORIA       PIC 9(03) COMP VALUE 24.               
010000     02  WKS2-MESES-TOTAL          PIC 9(03) COMP VALUE 144.              
010100     02  WKS2-PRESTAMOS-MUESTRA    PIC 9(05) COMP VALUE 100.              
010200     02  WKS2-SALDO-SEMILLA        PIC S9(11)V99                          
010300         VALUE 1000000.00.                                                
010400     02  WKS2-TASA-PAGO-BASE       PIC S9(01)V9(06)                       
010500         VALUE 0.020000.                                                  
010600     02  WKS2-TASA-CAST-BASE       PIC S9(01)V9(06)                       
010700         VALUE 0.005000.                                                  
010800     02  WKS2-PEND-PAGO            PIC S9(01)V9(06)                       
010900         VALUE 0.002000.                                                  
011000     02  WKS2-PEND-CASTIGO         PIC S9(01)V9(06)                       
011100         VALUE 0.001000.                                                  
011200     02  WKS2-DECAY-PAGO           PIC S9(01)V9(06)                       
011300         VALUE 0.950000.                                                  
011400     02  WKS2-DECAY-CASTIGO        PIC S9(01)V9(06)                       
011500         VALUE 0.900000.                                                  
011600     02  WKS2-GRADO-RAIZ           PIC 9(03) COMP VALUE 100.              
011700     02  WKS2-ITER-RAIZ-N          PIC 9(02) COMP VALUE 45.               
011800     02  WKS2-UPSI-PRUEBA          PIC 9(01) VALUE 0.                     
011900     02  FILLER                    PIC X(04).                             
012000                                                                          
012100************************************************************              
012200*   TABLA DE GENERACIONES - VALORES INICIALES Y REDEFINE    *             
012300*   (TRUCO DE LA CASA: SE CARGA POR VALUE Y SE ACCESA POR   *             
012400*   INDICE CON EL REDEFINES, NO HAY VERBO TABLE EN ESTE     *             
012500*   COMPILADOR PARA LISTAS LITERALES)                       *             
012600************************************************************              
012700 01  WKS2-GENERACIONES-INIC.                                              
012800     02  WKS2-GEN-1                PIC X(07) VALUE '2023-01'.             
012900     02  WKS2-GEN-2                PIC X(07) VALUE '2023-02'.             
013000     02  WKS2-GEN-3                PIC X(07) VALUE '2023-03'.             
013100     02  FILLER                    PIC X(09) VALUE SPACES.                
013200                                                                          
013300 01  WKS2-GENERACIONES-TABLA REDEFINES WKS2-GENERACIONES-INIC.            
013400     02  WKS2-GEN-ID               OCCURS 3 TIMES                         
013500                                    PIC X(07).                            
013600     02  FILLER                    PIC X(09).                             
013700                                                                          
013800************************************************************              
013900*   TABLA DE TASAS POR MES DE EDAD - OCCURS 1 A 144         *             
014000************************************************************              
014100 01  WKS2-TABLA-TASA2.                                                    
014200     02  WKS2-T2-REN               OCCURS 144 TIMES                       
014300                                    INDEXED BY IX-T2.                     
014400         03  WKS2-T2-OCUPADO       PIC 9(01) VALUE 0.                     
014500             88  T2-MES-OCUPADO             VALUE 1.                      
014600         03  WKS2-T2-CONTEO        PIC 9(05) VALUE 0.                     
014700         03  WKS2-T2-SUMA-SALDO    PIC S9(13)V99 VALUE 0.                 
014800         03  WKS2-T2-SUMA-PAGOS    PIC S9(13)V99 VALUE 0.                 
014900         03  WKS2-T2-SUMA-CASTIGO  PIC S9(13)V99 VALUE 0.                 
015000         03  WKS2-T2-TASA-PAGO     PIC S9(01)V9(06)                       
015100             VALUE 0.                                                     
015200         03  WKS2-T2-TASA-CASTIGO  PIC S9(01)V9(06)                       
015300             VALUE 0.                                                     
015400         03  WKS2-T2-ORIGEN        PIC X(10) VALUE SPACES.                
015500             88  T2-ORIGEN-HIST         VALUE 'HISTORICAL'.               
015600             88  T2-ORIGEN-EXT          VALUE 'EXTENDED  '.               
015700                                                                          
015800 01  WKS2-TABLA-TASA2-R REDEFINES WKS2-TABLA-TASA2.                       
015900     02  WKS2-T2-REN-PLANO         OCCURS 144 TIMES.                      
016000         03  FILLER                PIC X(75).                             
016100                                                                          
016200************************************************************              
016300*   VARIABLES DE TRABAJO                                    *             
016400************************************************************              
016500 01  WKS2-VARIABLES-TRABAJO.                                              
016600     02  WKS2-VIX                  PIC 9(02) COMP VALUE 0.                
016700     02  WKS2-MES                  PIC 9(03) COMP VALUE 0.                
016800     02  WKS2-SALDO-CORRIENTE      PIC S9(11)V99 VALUE 0.                 
016900     02  WKS2-PAGO-CALC            PIC S9(11)V99 VALUE 0.                 
017000     02  WKS2-CASTIGO-CALC         PIC S9(11)V99 VALUE 0.                 
017100     02  WKS2-SALDO-FINAL-CALC     PIC S9(11)V99 VALUE 0.                 
017200     02  WKS2-TASA-PAGO-MES        PIC S9(01)V9(06) VALUE 0.              
017300     02  WKS2-TASA-CAST-MES        PIC S9(01)V9(06) VALUE 0.              
017400     02  WKS2-D-EXPONENTE          PIC S9(03)V9(02) VALUE 0.              
017500     02  WKS2-D-CENTESIMOS         PIC 9(04) COMP VALUE 0.                
017600     02  WKS2-RAIZ100-PAGO         PIC S9(01)V9(09) VALUE 0.              
017700     02  WKS2-RAIZ100-CASTIGO      PIC S9(01)V9(09) VALUE 0.              
017800     02  WKS2-TASA-PAGO-M24        PIC S9(01)V9(06) VALUE 0.              
017900     02  WKS2-TASA-CAST-M24        PIC S9(01)V9(06) VALUE 0.              
018000     02  WKS2-MASCARA2             PIC Z,ZZZ,ZZZ,ZZ9.99                   
018100         VALUE ZEROS.                                                     
018200     02  WKS2-MASCARA-MES2         PIC ZZ9 VALUE ZEROS.                   
018300     02  FILLER                    PIC X(07).                             
018400                                                                          
018500************************************************************              
018600*   POTENCIA ENTERA Y RAIZ ENESIMA (SIN FUNCION DE          *             
018700*   LIBRERIA; LA INSTALACION NO TIENE RUTINA PROPIA PARA    *             
018800*   EXPONENTES FRACCIONARIOS, SE DESCOMPONE EL EXPONENTE    *             
018900*   EN CENTESIMOS Y SE RESUELVE CON RAIZ 100 + POTENCIA     *             
019000*   ENTERA POR MULTIPLICACION REPETIDA)                     *             
019100************************************************************              
019200 01  WKS2-POTENCIA-TRABAJO.                                               
019300     02  WKS2-POT-BASE             PIC S9(01)V9(09) VALUE 0.              
019400     02  WKS2-POT-EXPONENTE        PIC 9(04) COMP VALUE 0.                
019500     02  WKS2-POT-RESULT           PIC S9(03)V9(09) VALUE 0.              
019600     02  WKS2-POT-CONT             PIC 9(04) COMP VALUE 0.                
019700     02  FILLER                    PIC X(06).                             
019800                                                                          
019900 01  WKS2-RAIZ-N-TRABAJO.                                                 
020000     02  WKS2-RAIZ-N-RADICANDO     PIC S9(01)V9(09) VALUE 0.              
020100     02  WKS2-RAIZ-N-APROX         PIC S9(01)V9(09) VALUE 0.              
020200     02  WKS2-RAIZ-N-POTENCIA      PIC S9(03)V9(09) VALUE 0.              
020300     02  WKS2-RAIZ-N-CONT          PIC 9(02) COMP VALUE 0.                
020400     02  FILLER                    PIC X(08).                             
020500                                                                          
020600************************************************************              
020700*   ACUMULADORES DE CONTROL                                 *             
020800************************************************************              
020900 01  WKS2-ACUMULADORES.                                                   
021000     02  WKS2-TOTAL-ESCR-LIBRO     PIC 9(07) COMP VALUE 0.                
021100     02  WKS2-TOTAL-LEIDOS-LIBRO   PIC 9(07) COMP VALUE 0.                
021200     02  WKS2-TOTAL-ESCR-TASAS     PIC 9(07) COMP VALUE 0.                
021300     02  WKS2-TOTAL-ESCR-PRONO     PIC 9(07) COMP VALUE 0.                
021400     02  FILLER                    PIC X(12).                             
021500                                                                          
021600************************************************************              
021700*   FECHA DEL SISTEMA (REDEFINE)                            *             
021800************************************************************              
021900 01  WKS2-FECHA-PROCESO           PIC 9(08) VALUE 0.                      
022000 01  WKS2-FECHA-PROCESO-R REDEFINES WKS2-FECHA-PROCESO.                   
022100     02  WKS2-ANIO-PROCESO         PIC 9(04).                             
022200     02  WKS2-MES-PROCESO          PIC 9(02).                             
022300     02  WKS2-DIA-PROCESO          PIC 9(02).                             
022400                                                                          
022500 PROCEDURE DIVISION.                                                      
022600************************************************************              
022700*            SECCION PRINCIPAL                              *             
022800************************************************************              
022900 000-MAIN SECTION.                                                        
023000     PERFORM 100-ABRIR THRU 100-ABRIR-EXIT                                
023100     PERFORM 200-GENERA-LIBRO THRU 200-GENERA-LIBRO-EXIT                  
023200             VARYING WKS2-VIX FROM 1 BY 1                                 
023300             UNTIL WKS2-VIX > 3                                           
023400     CLOSE HZ-LIBRO                                                       
023500     MOVE '00' TO FS-LIBRO                                                
023600     OPEN INPUT HZ-LIBRO                                                  
023700     READ HZ-LIBRO                                                        
023800       AT END                                                             
023900          MOVE '10' TO FS-LIBRO                                           
024000       END-READ                                                           
024100     PERFORM 300-ANALIZA-TASAS THRU 300-ANALIZA-TASAS-EXIT                
024200             UNTIL FS-LIBRO-FIN                                           
024300     PERFORM 310-CALC-TASA-HIST THRU 310-CALC-TASA-HIST-EXIT              
024400             VARYING IX-T2 FROM 1 BY 1                                    
024500             UNTIL IX-T2 > WKS2-MESES-HISTORIA                            
024600     MOVE WKS2-DECAY-PAGO TO WKS2-RAIZ-N-RADICANDO                        
024700     PERFORM 420-RAIZ-N THRU 420-RAIZ-N-EXIT                              
024800     MOVE WKS2-RAIZ-N-APROX TO WKS2-RAIZ100-PAGO                          
024900     MOVE WKS2-DECAY-CASTIGO TO WKS2-RAIZ-N-RADICANDO                     
025000     PERFORM 420-RAIZ-N THRU 420-RAIZ-N-EXIT                              
025100     MOVE WKS2-RAIZ-N-APROX TO WKS2-RAIZ100-CASTIGO                       
025200     MOVE WKS2-T2-TASA-PAGO (WKS2-MESES-HISTORIA)                         
025300          TO WKS2-TASA-PAGO-M24                                           
025400     MOVE WKS2-T2-TASA-CASTIGO (WKS2-MESES-HISTORIA)                      
025500          TO WKS2-TASA-CAST-M24                                           
025600     PERFORM 400-EXTIENDE-TASAS THRU 400-EXTIENDE-TASAS-EXIT              
025700             VARYING IX-T2 FROM 25 BY 1                                   
025800             UNTIL IX-T2 > WKS2-MESES-TOTAL                               
025900     PERFORM 325-ESCR-TASAS THRU 325-ESCR-TASAS-EXIT                      
026000             VARYING IX-T2 FROM 1 BY 1                                    
026100             UNTIL IX-T2 > WKS2-MESES-TOTAL                               
026200     MOVE WKS2-SALDO-SEMILLA TO WKS2-SALDO-CORRIENTE                      
026300     PERFORM 500-PROYECTA-VIGENTE THRU 500-PROYECTA-VIGENTE-EXIT          
026400             VARYING WKS2-MES FROM 1 BY 1                                 
026500             UNTIL WKS2-MES > WKS2-MESES-TOTAL                            
026600     PERFORM 999-CERRAR THRU 999-CERRAR-EXIT                              
026700     STOP RUN.                                                            
026800 000-MAIN-EXIT. EXIT.                                                     
026900                                                                          
027000************************************************************              
027100*            APERTURA DE ARCHIVOS                           *             
027200************************************************************              
027300 100-ABRIR SECTION.                                                       
027400     ACCEPT WKS2-FECHA-PROCESO FROM DATE YYYYMMDD                         
027500     OPEN OUTPUT HZ-LIBRO HZ-TASAS2 HZ-PRONO2                             
027600     IF NOT FS-LIBRO-OK                                                   
027700        MOVE 'HZLIBRO'   TO ARCHIVO2                                      
027800        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
027900     END-IF                                                               
028000     IF NOT FS-TASAS2-OK                                                  
028100        MOVE 'HZTASA2'   TO ARCHIVO2                                      
028200        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
028300     END-IF                                                               
028400     IF NOT FS-PRONO2-OK                                                  
028500        MOVE 'HZPRON2'   TO ARCHIVO2                                      
028600        PERFORM 190-ERR-ABRIR THRU 190-ERR-ABRIR-EXIT                     
028700     END-IF.                                                              
028800 100-ABRIR-EXIT. EXIT.                                                    
028900                                                                          
029000 190-ERR-ABRIR SECTION.                                                   
029100     MOVE 'OPEN'     TO ACCION2                                           
029200     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO2                      
029300             UPON CONSOLE                                                 
029400     DISPLAY '    VERIFICAR JCL Y REINTENTAR LA CORRIDA'                  
029500             UPON CONSOLE                                                 
029600     MOVE 91 TO RETURN-CODE                                               
029700     STOP RUN.                                                            
029800 190-ERR-ABRIR-EXIT. EXIT.                                                
029900                                                                          
030000************************************************************              
030100*   U6 - GENERADOR DE MUESTRA DEL LIBRO DE VIGENTES         *             
030200*   UNA GENERACION POR ITERACION DE LA VARYING EN EL MAIN,  *             
030300*   24 MESES POR GENERACION, TENDENCIA LINEAL DE TASAS.     *             
030400************************************************************              
030500 200-GENERA-LIBRO SECTION.                                                
030600     MOVE WKS2-SALDO-SEMILLA TO WKS2-SALDO-CORRIENTE                      
030700     PERFORM 210-GENERA-UN-MES THRU 210-GENERA-UN-MES-EXIT                
030800             VARYING WKS2-MES FROM 1 BY 1                                 
030900             UNTIL WKS2-MES > WKS2-MESES-HISTORIA.                        
031000 200-GENERA-LIBRO-EXIT. EXIT.                                             
031100                                                                          
031200 210-GENERA-UN-MES SECTION.                                               
031300     COMPUTE WKS2-TASA-PAGO-MES ROUNDED =                                 
031400             WKS2-TASA-PAGO-BASE *                                        
031500             (1 - WKS2-PEND-PAGO * WKS2-MES)                              
031600     COMPUTE WKS2-TASA-CAST-MES ROUNDED =                                 
031700             WKS2-TASA-CAST-BASE *                                        
031800             (1 + WKS2-PEND-CASTIGO * WKS2-MES)                           
031900     COMPUTE WKS2-PAGO-CALC ROUNDED =                                     
032000             WKS2-SALDO-CORRIENTE * WKS2-TASA-PAGO-MES                    
032100     COMPUTE WKS2-CASTIGO-CALC ROUNDED =                                  
032200             WKS2-SALDO-CORRIENTE * WKS2-TASA-CAST-MES                    
032300     COMPUTE WKS2-SALDO-FINAL-CALC =                                      
032400             WKS2-SALDO-CORRIENTE - WKS2-PAGO-CALC                        
032500             - WKS2-CASTIGO-CALC                                          
032600     MOVE WKS2-GEN-ID (WKS2-VIX)    TO VTG-VIGENTE-ID                     
032700     MOVE WKS2-MES                 TO VTG-MES-EDAD                        
032800     MOVE WKS2-SALDO-CORRIENTE     TO VTG-SALDO-INICIAL                   
032900     MOVE WKS2-PAGO-CALC           TO VTG-PAGO-MONTO                      
033000     MOVE WKS2-CASTIGO-CALC        TO VTG-CASTIGO-MONTO                   
033100     MOVE WKS2-SALDO-FINAL-CALC    TO VTG-SALDO-FINAL                     
033200     MOVE WKS2-PRESTAMOS-MUESTRA   TO VTG-CANTIDAD-PRESTAMOS              
033300     MOVE 1                        TO VTG-ES-REAL                         
033400     WRITE REG-HZVLED1                                                    
033500     ADD 1 TO WKS2-TOTAL-ESCR-LIBRO                                       
033600     MOVE WKS2-SALDO-FINAL-CALC TO WKS2-SALDO-CORRIENTE.                  
033700 210-GENERA-UN-MES-EXIT. EXIT.                                            
033800                                                                          
033900************************************************************              
034000*   U7 PASO 1 - ACUMULA SALDOS Y FLUJOS POR MES DE EDAD      *            
034100*   A TRAVES DE LAS TRES GENERACIONES DEL LIBRO.             *            
034200************************************************************              
034300 300-ANALIZA-TASAS SECTION.                                               
034400     ADD 1 TO WKS2-TOTAL-LEIDOS-LIBRO                                     
034500     IF VTG-ES-REAL-SI                                                    
034600        MOVE VTG-MES-EDAD TO IX-T2                                        
034700        IF IX-T2 >= 1 AND IX-T2 <= WKS2-MESES-HISTORIA                    
034800           MOVE 1 TO WKS2-T2-OCUPADO (IX-T2)                              
034900           ADD 1  TO WKS2-T2-CONTEO (IX-T2)                               
035000           ADD VTG-SALDO-INICIAL                                          
035100               TO WKS2-T2-SUMA-SALDO (IX-T2)                              
035200           ADD VTG-PAGO-MONTO                                             
035300               TO WKS2-T2-SUMA-PAGOS (IX-T2)                              
035400           ADD VTG-CASTIGO-MONTO                                          
035500               TO WKS2-T2-SUMA-CASTIGO (IX-T2)                            
035600        END-IF                                                            
035700     END-IF                                                               
035800     READ HZ-LIBRO                                                        
035900       AT END                                                             
036000          MOVE '10' TO FS-LIBRO                                           
036100     END-READ.                                                            
036200 300-ANALIZA-TASAS-EXIT. EXIT.                                            
036300                                                                          
036400 310-CALC-TASA-HIST SECTION.                                              
036500     IF T2-MES-OCUPADO (IX-T2)                                            
036600        MOVE 'HISTORICAL' TO WKS2-T2-ORIGEN (IX-T2)                       
036700        IF WKS2-T2-SUMA-SALDO (IX-T2) = 0                                 
036800           MOVE 0 TO WKS2-T2-TASA-PAGO (IX-T2)                            
036900           MOVE 0 TO WKS2-T2-TASA-CASTIGO (IX-T2)                         
037000        ELSE                                                              
037100           COMPUTE WKS2-T2-TASA-PAGO (IX-T2) ROUNDED =                    
037200                WKS2-T2-SUMA-PAGOS (IX-T2)                                
037300                / WKS2-T2-SUMA-SALDO (IX-T2)                              
037400           COMPUTE WKS2-T2-TASA-CASTIGO (IX-T2) ROUNDED =                 
037500                WKS2-T2-SUMA-CASTIGO (IX-T2)                              
037600                / WKS2-T2-SUMA-SALDO (IX-T2)                              
037700        END-IF                                                            
037800     END-IF.                                                              
037900 310-CALC-TASA-HIST-EXIT. EXIT.                                           
038000                                                                          
038100************************************************************              
038200*   U7 PASO 2 - EXTIENDE LA CURVA A 144 MESES CON           *             
038300*   DECAIMIENTO GEOMETRICO A PARTIR DEL MES 24. EL           *            
038400*   EXPONENTE FRACCIONARIO SE RESUELVE CON LA RAIZ 100       *            
038500*   PRECALCULADA EN EL MAIN, ELEVADA A LOS CENTESIMOS DE D.  *            
038600************************************************************              
038700 400-EXTIENDE-TASAS SECTION.                                              
038800     MOVE 1 TO WKS2-T2-OCUPADO (IX-T2)                                    
038900     MOVE 'EXTENDED  ' TO WKS2-T2-ORIGEN (IX-T2)                          
039000     COMPUTE WKS2-D-EXPONENTE ROUNDED =                                   
039100             (IX-T2 - WKS2-MESES-HISTORIA) / 12                           
039200     COMPUTE WKS2-D-CENTESIMOS =                                          
039300             WKS2-D-EXPONENTE * 100                                       
039400     MOVE WKS2-RAIZ100-PAGO    TO WKS2-POT-BASE                           
039500     MOVE WKS2-D-CENTESIMOS    TO WKS2-POT-EXPONENTE                      
039600     PERFORM 430-POTENCIA-ENTERA THRU 430-POTENCIA-ENTERA-EXIT            
039700     COMPUTE WKS2-T2-TASA-PAGO (IX-T2) ROUNDED =                          
039800             WKS2-TASA-PAGO-M24 * WKS2-POT-RESULT                         
039900     MOVE WKS2-RAIZ100-CASTIGO TO WKS2-POT-BASE                           
040000     MOVE WKS2-D-CENTESIMOS    TO WKS2-POT-EXPONENTE                      
040100     PERFORM 430-POTENCIA-ENTERA THRU 430-POTENCIA-ENTERA-EXIT            
040200     COMPUTE WKS2-T2-TASA-CASTIGO (IX-T2) ROUNDED =                       
040300             WKS2-TASA-CAST-M24 * WKS2-POT-RESULT.                        
040400 400-EXTIENDE-TASAS-EXIT. EXIT.                                           
040500                                                                          
040600 325-ESCR-TASAS SECTION.                                                  
040700     MOVE IX-T2                     TO RT2-MES-EDAD                       
040800     MOVE WKS2-T2-TASA-PAGO (IX-T2) TO RT2-TASA-PAGO                      
040900     MOVE WKS2-T2-TASA-CASTIGO (IX-T2)                                    
041000          TO RT2-TASA-CASTIGO                                             
041100     MOVE WKS2-T2-ORIGEN (IX-T2)    TO RT2-ORIGEN                         
041200     WRITE REG-HZV2RT1                                                    
041300     ADD 1 TO WKS2-TOTAL-ESCR-TASAS.                                      
041400 325-ESCR-TASAS-EXIT. EXIT.                                               
041500                                                                          
041600************************************************************              
041700*   POTENCIA ENTERA POR MULTIPLICACION REPETIDA              *            
041800************************************************************              
041900 430-POTENCIA-ENTERA SECTION.                                             
042000     MOVE 1 TO WKS2-POT-RESULT                                            
042100     IF WKS2-POT-EXPONENTE > 0                                            
042200        PERFORM 431-MULT-UNA-VEZ THRU 431-MULT-UNA-VEZ-EXIT               
042300                VARYING WKS2-POT-CONT FROM 1 BY 1                         
042400                UNTIL WKS2-POT-CONT > WKS2-POT-EXPONENTE                  
042500     END-IF.                                                              
042600 430-POTENCIA-ENTERA-EXIT. EXIT.                                          
042700                                                                          
042800 431-MULT-UNA-VEZ SECTION.                                                
042900     COMPUTE WKS2-POT-RESULT =                                            
043000             WKS2-POT-RESULT * WKS2-POT-BASE.                             
043100 431-MULT-UNA-VEZ-EXIT. EXIT.                                             
043200                                                                          
043300************************************************************              
043400*   RAIZ ENESIMA POR NEWTON-RAPHSON GENERALIZADA             *            
043500*   (Y = ((N-1)*Y + X/Y**(N-1)) / N), N = WKS2-GRADO-RAIZ     *           
043600************************************************************              
043700 420-RAIZ-N SECTION.                                                      
043800     MOVE 1 TO WKS2-RAIZ-N-APROX                                          
043900     PERFORM 421-ITERA-RAIZ-N THRU 421-ITERA-RAIZ-N-EXIT                  
044000             VARYING WKS2-RAIZ-N-CONT FROM 1 BY 1                         
044100             UNTIL WKS2-RAIZ-N-CONT > WKS2-ITER-RAIZ-N.                   
044200 420-RAIZ-N-EXIT. EXIT.                                                   
044300                                                                          
044400 421-ITERA-RAIZ-N SECTION.                                                
044500     MOVE WKS2-RAIZ-N-APROX     TO WKS2-POT-BASE                          
044600     COMPUTE WKS2-POT-EXPONENTE = WKS2-GRADO-RAIZ - 1                     
044700     PERFORM 430-POTENCIA-ENTERA THRU 430-POTENCIA-ENTERA-EXIT            
044800     MOVE WKS2-POT-RESULT       TO WKS2-RAIZ-N-POTENCIA                   
044900     COMPUTE WKS2-RAIZ-N-APROX ROUNDED =                                  
045000             ((WKS2-GRADO-RAIZ - 1) * WKS2-RAIZ-N-APROX                   
045100             + WKS2-RAIZ-N-RADICANDO / WKS2-RAIZ-N-POTENCIA)              
045200             / WKS2-GRADO-RAIZ.                                           
045300 421-ITERA-RAIZ-N-EXIT. EXIT.                                             
045400                                                                          
045500************************************************************              
045600*   U7 PASO 3 - PROYECCION DE LA VIGENTE NUEVA 2025-01       *            
045700*   A 144 MESES, SIN PISO DE SALDO EN CERO (LA MUESTRA       *            
045800*   NUNCA AGOTA EL SALDO).                                    *           
045900************************************************************              
046000 500-PROYECTA-VIGENTE SECTION.                                            
046100     MOVE WKS2-MES TO IX-T2                                               
046200     COMPUTE WKS2-PAGO-CALC ROUNDED =                                     
046300             WKS2-SALDO-CORRIENTE * WKS2-T2-TASA-PAGO (IX-T2)             
046400     COMPUTE WKS2-CASTIGO-CALC ROUNDED =                                  
046500             WKS2-SALDO-CORRIENTE                                         
046600             * WKS2-T2-TASA-CASTIGO (IX-T2)                               
046700     COMPUTE WKS2-SALDO-FINAL-CALC =                                      
046800             WKS2-SALDO-CORRIENTE - WKS2-PAGO-CALC                        
046900             - WKS2-CASTIGO-CALC                                          
047000     MOVE '2025-01'                TO FC2-VIGENTE-ID                      
047100     MOVE WKS2-MES                 TO FC2-MES-EDAD                        
047200     MOVE WKS2-SALDO-CORRIENTE     TO FC2-SALDO-INICIAL                   
047300     MOVE WKS2-PAGO-CALC           TO FC2-PAGO-MONTO                      
047400     MOVE WKS2-CASTIGO-CALC        TO FC2-CASTIGO-MONTO                   
047500     MOVE WKS2-SALDO-FINAL-CALC    TO FC2-SALDO-FINAL                     
047600     MOVE WKS2-T2-TASA-PAGO (IX-T2)    TO FC2-TASA-PAGO                   
047700     MOVE WKS2-T2-TASA-CASTIGO (IX-T2) TO FC2-TASA-CASTIGO                
047800     WRITE REG-HZV2FO1                                                    
047900     ADD 1 TO WKS2-TOTAL-ESCR-PRONO                                       
048000     MOVE WKS2-SALDO-FINAL-CALC TO WKS2-SALDO-CORRIENTE.                  
048100 500-PROYECTA-VIGENTE-EXIT. EXIT.                                         
048200                                                                          
048300************************************************************              
048400*            CIERRE DE ARCHIVOS                             *             
048500************************************************************              
048600 999-CERRAR SECTION.                                                      
048700     CLOSE HZ-LIBRO HZ-TASAS2 HZ-PRONO2                                   
048800     DISPLAY '*****************************************'                  
048900     DISPLAY 'TOTAL RENGLONES LIBRO ESCRITOS:   '                         
049000              WKS2-TOTAL-ESCR-LIBRO                                       
049100     DISPLAY 'TOTAL RENGLONES LIBRO LEIDOS:      '                        
049200              WKS2-TOTAL-LEIDOS-LIBRO                                     
049300     DISPLAY 'TOTAL RENGLONES TASAS ESCRITOS:    '                        
049400              WKS2-TOTAL-ESCR-TASAS                                       
049500     DISPLAY 'TOTAL RENGLONES PRONOSTICO V2:     '                        
049600              WKS2-TOTAL-ESCR-PRONO                                       
049700     DISPLAY '*****************************************'.                 
049800 999-CERRAR-EXIT. EXIT.                                                   
