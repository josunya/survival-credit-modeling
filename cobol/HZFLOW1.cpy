000100******************************************************************HZF01   
000200*              R E G I S T R O   D E   F L U J O   M E S          HZF01   
000300*         MAESTRO ANEXO DE PAGOS Y CASTIGOS POR SEGMENTO          HZF01   
000400******************************************************************HZF01   
000500*   FECHA       : 14/01/2024                                      HZF01   
000600*   PROGRAMADOR : DANIEL RAMIREZ (PEDR)                           HZF01   
000700*   MIEMBRO     : HZFLOW1                                         HZF01   
000800*   DESCRIPCION : LAYOUT DEL FLUJO MENSUAL DE UN SEGMENTO DE      HZF01   
000900*               : CARTERA (PAGOS, CASTIGOS Y SALDO AL INICIO DEL  HZF01   
001000*               : MES), USADO TANTO POR EL ARCHIVO DE ENTRENO     HZF01   
001100*               : COMO POR EL DE ACTUALES CONOCIDOS.              HZF01   
001200*   HISTORIAL DE CAMBIOS                                          HZF01   
001300*   14/01/2024 PEDR TK-55120 VERSION INICIAL DEL LAYOUT           HZF01   
001400*   03/06/1999 EEDR TK-00199 AMPLIACION A SALDO CON 11 ENTEROS    HZF01   
001500******************************************************************HZF01   
001600 01  REG-HZFLOW1.                                                 HZF01   
001700     02  FLW-SEGMENTO-ID           PIC X(30).                     HZF01   
001800     02  FLW-MES-LIBRO             PIC 9(03).                     HZF01   
001900     02  FLW-SALDO-INICIAL         PIC S9(11)V99.                 HZF01   
002000     02  FLW-PAGOS                 PIC S9(11)V99.                 HZF01   
002100     02  FLW-CASTIGOS              PIC S9(11)V99.                 HZF01   
002200     02  FLW-SALDO-INICIAL-R REDEFINES FLW-SALDO-INICIAL.         HZF01   
002300         03  FLW-SDO-ENTERO        PIC S9(11).                    HZF01   
002400         03  FLW-SDO-DECIMAL       PIC 9(02).                     HZF01   
002500     02  FILLER                    PIC X(09).                     HZF01   
